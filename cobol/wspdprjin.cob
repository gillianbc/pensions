000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR PROJECT-IN                  *
000400*  ONE BALANCE-PROJECTION REQUEST PER LINE           *
000500*                                                    *
000600*****************************************************
000700*  LINE SEQUENTIAL, 25 BYTES PER LINE.
000800*
000900* 07/01/26 AJP - CREATED.
001000*
001100 01  PD-PROJECT-REQUEST.
001200     03  PD-PRJ-START-BALANCE    PIC S9(9)V99.
001300     03  PD-PRJ-ANNUAL-RATE-PCT  PIC S9(3)V999.
001400     03  PD-PRJ-PROJECTION-YEARS PIC 9(3).
001500     03  FILLER                  PIC X(05).
001600*
001700 01  PD-PROJECT-REQUEST-ALT  REDEFINES PD-PROJECT-REQUEST.
001800     03  PD-PRJ-RAW-LINE         PIC X(25).
001900*
