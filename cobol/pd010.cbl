000100****************************************************************
000200*                                                               *
000300*        PENSION AND SAVINGS DRAWDOWN PROJECTION - PD010       *
000400*                                                               *
000500*        FIVE WITHDRAWAL STRATEGIES, ONE AGE-BY-AGE TIMELINE   *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.         PD010.
001300*
001400*    AUTHOR.             R J HARTLEY.
001500*
001600*    INSTALLATION.       MERIDIAN PENSIONS BUREAU.
001700*
001800*    DATE-WRITTEN.       14/03/1984.
001900*
002000*    DATE-COMPILED.      17/02/2026.
002100*
002200*    SECURITY.           IN-HOUSE USE ONLY.
002300*                        MERIDIAN PENSIONS BUREAU - NOT FOR
002400*                        RELEASE OUTSIDE THE BUREAU OR ITS
002500*                        APPOINTED ACTUARIES WITHOUT WRITTEN
002600*                        CONSENT OF THE SYSTEMS MANAGER.
002700*
002800*    REMARKS.            DRAWDOWN / UFPLS TIMELINE PROJECTION.
002900*                        READS ONE REQUEST PER RUN FROM
003000*                        DRAWDOWN-IN AND WRITES ONE WEALTH-OUT
003100*                        LINE PER AGE, 61 TO 99 INCLUSIVE, UNDER
003200*                        WHICHEVER OF THE FIVE STRATEGIES THE
003300*                        REQUEST SELECTS.
003400*
003500*    VERSION.            SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.     NONE.
003800*
003900*    FILES USED.
004000*                        DRAWDOWN-IN.   REQUEST INPUT.
004100*                        WEALTH-OUT.    TIMELINE OUTPUT.
004200*
004300*    ERROR MESSAGES USED.
004400*                        PD001 - PD005.
004500*
004600* CHANGES:
004700* 14/03/1984 RJH -       CREATED AS RP010, A SINGLE FIXED-RATE
004800*                        ANNUITY INCOME PROJECTION FROM
004900*                        RETIREMENT AGE TO AGE 90.
005000* 02/11/1986 RJH -       EXTENDED PROJECTION RANGE TO AGE 95 AT
005100*                        THE REQUEST OF THE SCHEME ACTUARY.
005200* 19/07/1991 DMW -   REQ 91/204  CORRECTED PENSION FUND GROWTH,
005300*                        WHICH HAD BEEN COMPOUNDING ON SIMPLE
005400*                        INTEREST IN ERROR SINCE 1984.
005500* 23/01/1996 DMW -       WIDENED POT AND INCOME PICTURE CLAUSES,
005600*                        FUND VALUES NOW ROUTINELY OVER SIX
005700*                        FIGURES.
005800* 11/09/1998 SKT -       YEAR 2000 REVIEW.  ALL DATE FIELDS IN
005900*                        THIS MODULE CONFIRMED CENTURY SAFE, NO
006000*                        2-DIGIT YEAR FIELDS ARE HELD.
006100* 04/02/1999 SKT -       Y2K SIGN-OFF PER MEMO CS/99/07.
006200*                        RE-COMPILED AND RE-TESTED CLEAN.
006300* 14/06/2015 AJP -       PENSION FREEDOMS ACT 2015 - PROGRAM
006400*                        RECAST FROM A SINGLE ANNUITY PROJECTION
006500*                        TO A DRAWDOWN / UFPLS MODEL.  ANNUITY
006600*                        QUOTATION LOGIC WITHDRAWN TO RP005.
006700* 02/09/2015 AJP -   REQ PB/15/33  ADDED STATE PENSION FROM AGE
006800*                        67 AND PERSONAL ALLOWANCE / BASIC RATE
006900*                        TAX ON PENSION WITHDRAWALS.
007000* 01/03/2016 AJP -   REQ PB/16/09  ADDED ONE-OFF 25 PERCENT
007100*                        TAX-FREE LUMP SUM (PCLS) OPTION AHEAD
007200*                        OF ORDINARY TAXED DRAWDOWN.
007300* 05/01/2026 AJP -   PD-1  TAKEN FROM RP010 CREATING PD010.
007400*                        FIVE COMPARABLE WITHDRAWAL STRATEGIES
007500*                        NOW SHARE THE ONE AGE-BY-AGE TIMELINE,
007600*                        SELECTED BY STRATEGY-CODE ON INPUT.
007700* 11/01/2026 AJP -   PD-2  ADDED 88 PD-REQ-STRATEGY-VALID AFTER
007800*                        BAD TEST DATA REACHED THE STRATEGY
007900*                        EVALUATE AND FELL THROUGH SILENTLY.
008000* 19/01/2026 AJP -   PD-3  FACTORED THE UFPLS GROSS-UP MATHS
008100*                        USED BY STRATEGIES 2, 3 AND 5 INTO
008200*                        ZZ200, WAS CODED THREE TIMES OVER.
008300* 22/01/2026 AJP -   PD-6  CONFIRMED TOTAL-END IS DERIVED ONLY
008400*                        AND IS NEVER CARRIED BETWEEN AGES.
008500* 02/02/2026 AJP -   PD-4  UK 2025/26 ALLOWANCE, STATE PENSION
008600*                        AND BASIC RATE BAND HARD CODED IN
008700*                        WSPDCONS PENDING A PROPER PARAMETER
008800*                        FILE - SEE PD-9 BELOW.
008900* 09/02/2026 AJP -   PD-7  FIXED STRATEGY 4 EDGE CASE WHERE A
009000*                        NEGATIVE REMAINING-BASIC-BAND WAS NOT
009100*                        BEING FLOORED BEFORE THE FILL TARGET
009200*                        WAS COMPUTED.
009300* 17/02/2026 AJP -   PD-8  COMPILED CLEAN AND HANDED OVER FOR
009400*                        PARALLEL RUN AGAINST THE OLD SPREADSHEET
009500*                        MODEL.  PD-9 (PARAMETER FILE FOR TAX
009600*                        YEAR RATES) LEFT ON THE BACKLOG.
009700*
009800****************************************************************
009900*
010000 ENVIRONMENT             DIVISION.
010100*================================
010200*
010300 CONFIGURATION           SECTION.
010400 SPECIAL-NAMES.
010500     UPSI-0    ON  STATUS IS PD-DIAG-ON
010600               OFF STATUS IS PD-DIAG-OFF.
010700*
010800 INPUT-OUTPUT            SECTION.
010900 FILE-CONTROL.
011000 COPY "SELPDREQ.COB".
011100 COPY "SELPDWLTH.COB".
011200*
011300 DATA                    DIVISION.
011400*================================
011500*
011600 FILE                    SECTION.
011700*
011800 COPY "FDPDREQ.COB".
011900 COPY "FDPDWLTH.COB".
012000*
012100 WORKING-STORAGE SECTION.
012200*-----------------------
012300*
012400 77  PROG-NAME               PIC X(15)  VALUE "PD010 (1.0.00)".
012500*
012600 COPY "WSPDCONS.COB".
012700 COPY "WSPDRUND.COB".
012800*
012900 01  WS-PD-CONTROL.
013000     03  PD-REQ-STATUS       PIC XX.
013100     03  PD-WLTH-STATUS      PIC XX.
013200     03  WS-PD-EOF-SW        PIC X       VALUE "N".
013300         88  PD-REQ-EOF                  VALUE "Y".
013400     03  WS-PD-VALID-SW      PIC X       VALUE "Y".
013500         88  PD-REQ-VALID                VALUE "Y".
013600     03  WS-PD-LUMP-TAKEN-SW PIC X       VALUE "N".
013700         88  PD-LUMP-TAKEN                VALUE "Y".
013800     03  WS-PD-REC-CNT       PIC 9(5)    COMP  VALUE ZERO.
013900     03  WS-PD-AGE-ROWS-CNT  PIC 9(5)    COMP  VALUE ZERO.
014000     03  WS-PD-AGE           PIC 9(3)    COMP  VALUE ZERO.
014100     03  WS-PD-LAST-STATUS   PIC XX.
014200     03  FILLER              PIC X(01).
014300*
014400 01  WS-PD-WORK-BALANCES.
014500     03  WS-PD-SAVINGS                PIC S9(9)V9(6)  COMP-3.
014600     03  WS-PD-PENSION                PIC S9(9)V9(6)  COMP-3.
014700     03  WS-PD-STATE-PEN-INC   PIC S9(9)V9(6)  COMP-3.
014800     03  WS-PD-NEED                   PIC S9(9)V9(6)  COMP-3.
014900     03  FILLER                       PIC X(01).
015000*
015100 01  WS-PD-CALC-HIGH-PREC.
015200     03  PD-CA-ALLOW-LEFT      PIC S9(9)V9(6) COMP-3.
015300     03  PD-CA-GROSS-REQUIRED      PIC S9(9)V9(6) COMP-3.
015400     03  PD-CA-ZTAX-PORT    PIC S9(9)V9(6) COMP-3.
015500     03  PD-CA-BTAX-PORT   PIC S9(9)V9(6) COMP-3.
015600     03  PD-CA-NET-FROM-PEN    PIC S9(9)V9(6) COMP-3.
015700     03  PD-CA-TAX-PAID-AGE        PIC S9(9)V9(6) COMP-3.
015800     03  PD-CA-FROM-SAVINGS        PIC S9(9)V9(6) COMP-3.
015900     03  PD-CA-TAXABLE-PORTION     PIC S9(9)V9(6) COMP-3.
016000     03  PD-CA-ZTAX-ON-TAX     PIC S9(9)V9(6) COMP-3.
016100     03  PD-CA-TAX-ABOVE-ALW   PIC S9(9)V9(6) COMP-3.
016200     03  PD-CA-THRESHOLD-GROSS     PIC S9(9)V9(6) COMP-3.
016300     03  PD-CA-GROSS-CAP           PIC S9(9)V9(6) COMP-3.
016400     03  PD-CA-ADJUSTED-NEED       PIC S9(9)V9(6) COMP-3.
016500     03  PD-CA-NET-ZERO            PIC S9(9)V9(6) COMP-3.
016600     03  PD-CA-NET-FILL            PIC S9(9)V9(6) COMP-3.
016700     03  PD-CA-NET-PEN-TOTAL   PIC S9(9)V9(6) COMP-3.
016800     03  PD-CA-TAX-STATE-PEN   PIC S9(9)V9(6) COMP-3.
016900     03  PD-CA-REMAIN-BAND      PIC S9(9)V9(6) COMP-3.
017000     03  PD-CA-GROSS-FILL-TARGET   PIC S9(9)V9(6) COMP-3.
017100     03  PD-CA-SPEND-PEN       PIC S9(9)V9(6) COMP-3.
017200     03  PD-CA-SURPLUS             PIC S9(9)V9(6) COMP-3.
017300     03  FILLER                    PIC X(01).
017400*
017500 01  WS-PD-CALC-2DP.
017600     03  PD-CA-LUMP-SUM            PIC S9(9)V99   COMP-3.
017700     03  PD-CA-GROSS-WITHDRAW      PIC S9(9)V99   COMP-3.
017800     03  PD-CA-GROSS-ZERO          PIC S9(9)V99   COMP-3.
017900     03  PD-CA-GROSS-FILL          PIC S9(9)V99   COMP-3.
018000     03  PD-CA-TAX-THIS-WD         PIC S9(9)V99   COMP-3.
018100     03  FILLER                    PIC X(01).
018200*
018300 01  ERROR-MESSAGES.
018400     03  PD001  PIC X(40)
018500              VALUE "PD001 DRAWDOWN-IN OPEN FAILED, STAT=".
018600     03  PD002  PIC X(40)
018700              VALUE "PD002 WEALTH-OUT OPEN FAILED, STAT=".
018800     03  PD003  PIC X(40)
018900              VALUE "PD003 REJECTED - BAD REQUEST, REC=".
019000     03  PD004  PIC X(40)
019100              VALUE "PD004 WEALTH-OUT WRITE FAILED, STAT=".
019200     03  PD005  PIC X(40)
019300              VALUE "PD005 UNKNOWN STRATEGY CODE, REC=".
019400     03  FILLER PIC X(05).
019500*
019600 PROCEDURE DIVISION.
019700*
019800 AA000-MAIN              SECTION.
019900*********************************
020000     PERFORM  AA005-INITIALISE     THRU AA005-EXIT.
020100     PERFORM  AA010-OPEN-FILES     THRU AA010-EXIT.
020200     PERFORM  AA050-PROCESS-REQUESTS  THRU AA050-EXIT.
020300     PERFORM  AA090-CLOSE-FILES    THRU AA090-EXIT.
020400     STOP     RUN.
020500 AA000-EXIT.
020600     EXIT.
020700*
020800 AA005-INITIALISE.
020900*
021000     ACCEPT   WS-PD-RUN-DATE-9  FROM DATE YYYYMMDD.
021100     ACCEPT   WS-PD-RUN-TIME    FROM TIME.
021200     DISPLAY  "PD010 - PENSION AND SAVINGS DRAWDOWN - START".
021300 AA005-EXIT.
021400     EXIT.
021500*
021600 AA010-OPEN-FILES.
021700*
021800     OPEN     INPUT  PD-DRAWDOWN-FILE.
021900     IF       PD-REQ-STATUS NOT = "00"
022000              MOVE   PD-REQ-STATUS TO WS-PD-LAST-STATUS
022100              DISPLAY PD001 WS-PD-LAST-STATUS
022200              MOVE   16 TO RETURN-CODE
022300              STOP   RUN
022400     END-IF.
022500     OPEN     OUTPUT PD-WEALTH-FILE.
022600     IF       PD-WLTH-STATUS NOT = "00"
022700              MOVE   PD-WLTH-STATUS TO WS-PD-LAST-STATUS
022800              DISPLAY PD002 WS-PD-LAST-STATUS
022900              MOVE   16 TO RETURN-CODE
023000              STOP   RUN
023100     END-IF.
023200 AA010-EXIT.
023300     EXIT.
023400*
023500 AA050-PROCESS-REQUESTS.
023600*
023700     PERFORM  B000-READ-REQUEST THRU B000-EXIT
023800              UNTIL PD-REQ-EOF.
023900 AA050-EXIT.
024000     EXIT.
024100*
024200 AA090-CLOSE-FILES.
024300*
024400     CLOSE    PD-DRAWDOWN-FILE.
024500     CLOSE    PD-WEALTH-FILE.
024600     DISPLAY  "PD010 - REQUESTS READ     = " WS-PD-REC-CNT.
024700     DISPLAY  "PD010 - WEALTH ROWS WROTE = " WS-PD-AGE-ROWS-CNT.
024800     DISPLAY  "PD010 - PENSION AND SAVINGS DRAWDOWN - END".
024900 AA090-EXIT.
025000     EXIT.
025100*
025200 B000-READ-REQUEST.
025300*
025400     READ     PD-DRAWDOWN-FILE
025500              AT END
025600                       MOVE "Y" TO WS-PD-EOF-SW
025700                       GO TO B000-EXIT
025800     END-READ.
025900     ADD      1 TO WS-PD-REC-CNT.
026000     PERFORM  B005-VALIDATE-REQUEST THRU B005-EXIT.
026100     IF       PD-REQ-VALID
026200              PERFORM B010-RUN-TIMELINE THRU B010-EXIT
026300     ELSE
026400              DISPLAY PD003 WS-PD-REC-CNT
026500     END-IF.
026600 B000-EXIT.
026700     EXIT.
026800*
026900 B005-VALIDATE-REQUEST.
027000*
027100*    VALIDATION - SAVINGS, PENSION AND REQUIRED-NET MUST ALL BE
027200*    ZERO OR POSITIVE, AND THE STRATEGY CODE MUST BE 1 THRU 5.
027300*
027400     MOVE     "Y" TO WS-PD-VALID-SW.
027500     IF       PD-REQ-SAVINGS-START  < ZERO
027600        OR    PD-REQ-PENSION-START  < ZERO
027700        OR    PD-REQ-REQUIRED-NET   < ZERO
027800              MOVE "N" TO WS-PD-VALID-SW
027900     END-IF.
028000     IF       NOT PD-REQ-STRATEGY-VALID
028100              MOVE "N" TO WS-PD-VALID-SW
028200     END-IF.
028300 B005-EXIT.
028400     EXIT.
028500*
028600 B010-RUN-TIMELINE.
028700*
028800*    ONE FULL 61..99 TIMELINE FOR THIS REQUEST.
028900*
029000     MOVE     PD-REQ-SAVINGS-START  TO WS-PD-SAVINGS.
029100     MOVE     PD-REQ-PENSION-START  TO WS-PD-PENSION.
029200     MOVE     "N" TO WS-PD-LUMP-TAKEN-SW.
029300     PERFORM  B020-RUN-ONE-AGE THRU B020-EXIT
029400              VARYING WS-PD-AGE FROM PD-CO-FIRST-AGE BY 1
029500              UNTIL   WS-PD-AGE > PD-CO-LAST-AGE.
029600 B010-EXIT.
029700     EXIT.
029800*
029900 B020-RUN-ONE-AGE.
030000*
030100     MOVE     ZERO   TO PD-CA-TAX-PAID-AGE.
030200     MOVE     SPACES TO PD-WEALTH-LINE.
030300     MOVE     WS-PD-AGE TO PD-WLTH-AGE.
030400     COMPUTE  PD-WLTH-PENSION-START ROUNDED = WS-PD-PENSION.
030500     COMPUTE  PD-WLTH-SAVINGS-START ROUNDED = WS-PD-SAVINGS.
030600*
030700*    STATE PENSION FROM AGE 67, AND THIS AGE'S NET NEED.
030800*
030900     IF       WS-PD-AGE NOT < PD-CO-STATE-PENSION-AGE
031000              MOVE PD-CO-STATE-PENSION
031100                   TO WS-PD-STATE-PEN-INC
031200     ELSE
031300              MOVE ZERO TO WS-PD-STATE-PEN-INC
031400     END-IF.
031500     COMPUTE  WS-PD-NEED = PD-REQ-REQUIRED-NET
031600                          - WS-PD-STATE-PEN-INC.
031700     IF       WS-PD-NEED < ZERO
031800              MOVE ZERO TO WS-PD-NEED
031900     END-IF.
032000*
032100*    STRATEGY-SPECIFIC WITHDRAWAL / TAX SEQUENCE.
032200*
032300     EVALUATE PD-REQ-STRATEGY-CODE
032400         WHEN 1   PERFORM C100-STRATEGY-1 THRU C100-EXIT
032500         WHEN 2   PERFORM C200-STRATEGY-2 THRU C200-EXIT
032600         WHEN 3   PERFORM C300-STRATEGY-3 THRU C300-EXIT
032700         WHEN 4   PERFORM C400-STRATEGY-4 THRU C400-EXIT
032800         WHEN 5   PERFORM C500-STRATEGY-5 THRU C500-EXIT
032900         WHEN OTHER
033000                  DISPLAY PD005 WS-PD-REC-CNT
033100     END-EVALUATE.
033200*
033300*    END-OF-YEAR PENSION GROWTH, THEN SNAPSHOT AND WRITE THE ROW.
033400*
033500     COMPUTE  WS-PD-PENSION = WS-PD-PENSION *
033600                       (1 + PD-CO-PENSION-GROWTH).
033700     COMPUTE  PD-WLTH-PENSION-END ROUNDED = WS-PD-PENSION.
033800     COMPUTE  PD-WLTH-SAVINGS-END ROUNDED = WS-PD-SAVINGS.
033900     COMPUTE  PD-WLTH-TAX-PAID    ROUNDED = PD-CA-TAX-PAID-AGE.
034000     COMPUTE  PD-WLTH-TOTAL-END = PD-WLTH-PENSION-END
034100                                 + PD-WLTH-SAVINGS-END.
034200     IF       PD-DIAG-ON
034300              DISPLAY "PD010 AGE " WS-PD-AGE
034400                      " PEN-END " PD-WLTH-PENSION-END
034500                      " SAV-END " PD-WLTH-SAVINGS-END
034600     END-IF.
034700     WRITE    PD-WEALTH-LINE.
034800     IF       PD-WLTH-STATUS NOT = "00"
034900              MOVE PD-WLTH-STATUS TO WS-PD-LAST-STATUS
035000              DISPLAY PD004 WS-PD-LAST-STATUS
035100              MOVE 16 TO RETURN-CODE
035200              STOP RUN
035300     END-IF.
035400     ADD      1 TO WS-PD-AGE-ROWS-CNT.
035500 B020-EXIT.
035600     EXIT.
035700*
035800 C100-STRATEGY-1.
035900*****************
036000*    SAVINGS-FIRST, ONE-TIME 25 PERCENT PENSION LUMP SUM (PCLS),
036100*    THEN ORDINARY TAXED PENSION DRAWDOWN.
036200*
036300*    STEP 1 - SPEND FROM SAVINGS FIRST, AS FAR AS THEY GO.
036400*
036500     PERFORM  ZZ100-SPEND-SAVINGS THRU ZZ100-EXIT.
036600*
036700*    STEP 2 - IF SAVINGS RAN OUT AND THE ONE-OFF PCLS HAS NOT
036800*    YET BEEN TAKEN, MOVE A QUARTER OF THE POT INTO SAVINGS
036900*    TAX-FREE, THEN GO BACK TO SAVINGS FOR THE REST OF NEED.
037000*
037100     IF       WS-PD-NEED > ZERO
037200        AND   NOT PD-LUMP-TAKEN
037300        AND   WS-PD-PENSION > ZERO
037400              COMPUTE PD-CA-LUMP-SUM ROUNDED =
037500                      WS-PD-PENSION * PD-CO-UFPLS-FREE-PCT
037600              SUBTRACT PD-CA-LUMP-SUM FROM WS-PD-PENSION
037700              ADD      PD-CA-LUMP-SUM TO   WS-PD-SAVINGS
037800              MOVE     "Y" TO WS-PD-LUMP-TAKEN-SW
037900              PERFORM  ZZ100-SPEND-SAVINGS THRU ZZ100-EXIT
038000     END-IF.
038100*
038200*    STEP 3 - ANYTHING STILL OUTSTANDING COMES FROM THE POT UNDER
038300*    ORDINARY INCOME TAX - ALLOWANCE FIRST, THEN BASIC RATE.
038400*
038500     IF       WS-PD-NEED > ZERO
038600        AND   WS-PD-PENSION > ZERO
038700*
038800*             HOW MUCH OF THE PERSONAL ALLOWANCE IS LEFT AFTER THE
038900*             STATE PENSION HAS USED ITS SHARE.
039000*
039100              COMPUTE PD-CA-ALLOW-LEFT =
039200                      PD-CO-PERSONAL-ALLOWANCE
039300                      - WS-PD-STATE-PEN-INC
039400              IF PD-CA-ALLOW-LEFT < ZERO
039500                 MOVE ZERO TO PD-CA-ALLOW-LEFT
039600              END-IF
039700*
039800*             GROSS UP THE SHORTFALL AT BASIC RATE IF IT SPILLS
039900*             PAST THE REMAINING ALLOWANCE.
040000*
040100              IF WS-PD-NEED NOT > PD-CA-ALLOW-LEFT
040200                 MOVE WS-PD-NEED TO PD-CA-GROSS-REQUIRED
040300              ELSE
040400                 COMPUTE PD-CA-GROSS-REQUIRED =
040500                         PD-CA-ALLOW-LEFT +
040600                         (WS-PD-NEED - PD-CA-ALLOW-LEFT) /
040700                         (1 - PD-CO-BASIC-RATE)
040800              END-IF
040900*
041000*             CANNOT DRAW MORE THAN THE POT HOLDS.
041100*
041200              IF PD-CA-GROSS-REQUIRED < WS-PD-PENSION
041300                 COMPUTE PD-CA-GROSS-WITHDRAW ROUNDED =
041400                         PD-CA-GROSS-REQUIRED
041500              ELSE
041600                 COMPUTE PD-CA-GROSS-WITHDRAW ROUNDED =
041700                         WS-PD-PENSION
041800              END-IF
041900*
042000*             SPLIT THE DRAW INTO ITS ZERO-TAX AND BASIC-RATE
042100*             PORTIONS AND TAX THE BASIC-RATE PORTION ONLY.
042200*
042300              IF PD-CA-GROSS-WITHDRAW < PD-CA-ALLOW-LEFT
042400                 MOVE PD-CA-GROSS-WITHDRAW TO PD-CA-ZTAX-PORT
042500              ELSE
042600                 MOVE PD-CA-ALLOW-LEFT TO PD-CA-ZTAX-PORT
042700              END-IF
042800              COMPUTE PD-CA-BTAX-PORT =
042900                      PD-CA-GROSS-WITHDRAW - PD-CA-ZTAX-PORT
043000              IF PD-CA-BTAX-PORT < ZERO
043100                 MOVE ZERO TO PD-CA-BTAX-PORT
043200              END-IF
043300              COMPUTE PD-CA-NET-FROM-PEN =
043400                      PD-CA-ZTAX-PORT +
043500                      PD-CA-BTAX-PORT *
043600                      (1 - PD-CO-BASIC-RATE)
043700              COMPUTE PD-CA-TAX-THIS-WD ROUNDED =
043800                      PD-CA-BTAX-PORT * PD-CO-BASIC-RATE
043900              ADD     PD-CA-TAX-THIS-WD TO PD-CA-TAX-PAID-AGE
044000              COMPUTE WS-PD-NEED = WS-PD-NEED - PD-CA-NET-FROM-PEN
044100              IF WS-PD-NEED < ZERO
044200                 MOVE ZERO TO WS-PD-NEED
044300              END-IF
044400              SUBTRACT PD-CA-GROSS-WITHDRAW FROM WS-PD-PENSION
044500     END-IF.
044600 C100-EXIT.
044700     EXIT.
044800*
044900 C200-STRATEGY-2.
045000*****************
045100*    SAVINGS-FIRST, THEN UFPLS DRAWDOWN (25 PERCENT TAX-FREE /
045200*    75 PERCENT TAXABLE ON EVERY WITHDRAWAL).
045300*
045400*    STEP 1 - SPEND FROM SAVINGS FIRST, AS FAR AS THEY GO.
045500*
045600     PERFORM  ZZ100-SPEND-SAVINGS THRU ZZ100-EXIT.
045700*
045800*    STEP 2 - IF SAVINGS RAN OUT, DRAW WHAT IS LEFT OF NEED FROM
045900*    THE POT UNDER UFPLS RULES (SEE ZZ200) - EVERY POUND DRAWN IS
046000*    PART TAX-FREE, PART TAXABLE, UNLIKE THE PCLS ROUTE IN C100.
046100*
046200     IF       WS-PD-NEED > ZERO
046300        AND   WS-PD-PENSION > ZERO
046400              COMPUTE PD-CA-ALLOW-LEFT =
046500                      PD-CO-PERSONAL-ALLOWANCE
046600                      - WS-PD-STATE-PEN-INC
046700              IF PD-CA-ALLOW-LEFT < ZERO
046800                 MOVE ZERO TO PD-CA-ALLOW-LEFT
046900              END-IF
047000              PERFORM ZZ200-UFPLS-GROSS-UP THRU ZZ200-EXIT
047100              ADD     PD-CA-TAX-THIS-WD TO PD-CA-TAX-PAID-AGE
047200              COMPUTE WS-PD-NEED = WS-PD-NEED - PD-CA-NET-FROM-PEN
047300              IF WS-PD-NEED < ZERO
047400                 MOVE ZERO TO WS-PD-NEED
047500              END-IF
047600              SUBTRACT PD-CA-GROSS-WITHDRAW FROM WS-PD-PENSION
047700     END-IF.
047800 C200-EXIT.
047900     EXIT.
048000*
048100 C300-STRATEGY-3.
048200*****************
048300*    PENSION-FIRST ZERO-TAX TRANCHE, THEN SAVINGS, THEN TAXABLE
048400*    PENSION, THEN SAVINGS AGAIN FOR ANY FINAL SHORTFALL.
048500*
048600*    STEP 1 - DRAW UP TO THE ZERO-TAX UFPLS LIMIT FROM THE POT
048700*    BEFORE TOUCHING SAVINGS AT ALL.  CAPPED BY NEED, BY HOW MUCH
048800*    OF THE ALLOWANCE REMAINS, AND BY THE POT ITSELF.
048900*
049000     IF       WS-PD-NEED > ZERO
049100        AND   WS-PD-PENSION > ZERO
049200              COMPUTE PD-CA-ALLOW-LEFT =
049300                      PD-CO-PERSONAL-ALLOWANCE
049400                      - WS-PD-STATE-PEN-INC
049500              IF PD-CA-ALLOW-LEFT < ZERO
049600                 MOVE ZERO TO PD-CA-ALLOW-LEFT
049700              END-IF
049800              COMPUTE PD-CA-GROSS-CAP =
049900                      PD-CA-ALLOW-LEFT / PD-CO-UFPLS-TAXED-PCT
050000              MOVE    WS-PD-NEED TO PD-CA-GROSS-ZERO
050100              IF PD-CA-GROSS-CAP < PD-CA-GROSS-ZERO
050200                 MOVE PD-CA-GROSS-CAP TO PD-CA-GROSS-ZERO
050300              END-IF
050400              IF WS-PD-PENSION < PD-CA-GROSS-ZERO
050500                 MOVE WS-PD-PENSION TO PD-CA-GROSS-ZERO
050600              END-IF
050700              COMPUTE PD-CA-GROSS-ZERO ROUNDED = PD-CA-GROSS-ZERO
050800              IF PD-CA-GROSS-ZERO > ZERO
050900                 MOVE PD-CA-GROSS-ZERO TO PD-CA-NET-ZERO
051000                 SUBTRACT PD-CA-GROSS-ZERO FROM WS-PD-PENSION
051100                 COMPUTE WS-PD-NEED = WS-PD-NEED - PD-CA-NET-ZERO
051200                 IF WS-PD-NEED < ZERO
051300                    MOVE ZERO TO WS-PD-NEED
051400                 END-IF
051500*
051600*                CARRY THE ALLOWANCE USED BY THIS TRANCHE FORWARD
051700*                SO THE TAXABLE TRANCHE BELOW DOES NOT RE-USE IT.
051800*
051900                 COMPUTE PD-CA-TAXABLE-PORTION =
052000                         PD-CA-GROSS-ZERO * PD-CO-UFPLS-TAXED-PCT
052100                 IF PD-CA-TAXABLE-PORTION < PD-CA-ALLOW-LEFT
052200                    SUBTRACT PD-CA-TAXABLE-PORTION
052300                             FROM PD-CA-ALLOW-LEFT
052400                 ELSE
052500                    MOVE ZERO TO PD-CA-ALLOW-LEFT
052600                 END-IF
052700              END-IF
052800     END-IF.
052900*
053000*    STEP 2 - ANYTHING STILL OUTSTANDING COMES FROM SAVINGS NEXT.
053100*
053200     IF       WS-PD-NEED > ZERO
053300        AND   WS-PD-SAVINGS > ZERO
053400              PERFORM ZZ100-SPEND-SAVINGS THRU ZZ100-EXIT
053500     END-IF.
053600*
053700*    STEP 3 - IF SAVINGS ALSO RAN OUT, GO BACK TO THE POT FOR A
053800*    SECOND, NOW-TAXABLE UFPLS TRANCHE (SEE ZZ200) USING WHATEVER
053900*    ALLOWANCE THE ZERO-TAX TRANCHE ABOVE LEFT BEHIND.
054000*
054100     IF       WS-PD-NEED > ZERO
054200        AND   WS-PD-PENSION > ZERO
054300              PERFORM ZZ200-UFPLS-GROSS-UP THRU ZZ200-EXIT
054400              ADD     PD-CA-TAX-THIS-WD TO PD-CA-TAX-PAID-AGE
054500              SUBTRACT PD-CA-GROSS-WITHDRAW FROM WS-PD-PENSION
054600              COMPUTE WS-PD-NEED = WS-PD-NEED - PD-CA-NET-FROM-PEN
054700              IF WS-PD-NEED < ZERO
054800                 MOVE ZERO TO WS-PD-NEED
054900              END-IF
055000              SUBTRACT PD-CA-ZTAX-ON-TAX FROM PD-CA-ALLOW-LEFT
055100              IF PD-CA-ALLOW-LEFT < ZERO
055200                 MOVE ZERO TO PD-CA-ALLOW-LEFT
055300              END-IF
055400     END-IF.
055500*
055600*    STEP 4 - LAST RESORT, A SECOND DRAW ON SAVINGS FOR WHATEVER
055700*    THE POT COULD NOT COVER.
055800*
055900     IF       WS-PD-NEED > ZERO
056000        AND   WS-PD-SAVINGS > ZERO
056100              PERFORM ZZ100-SPEND-SAVINGS THRU ZZ100-EXIT
056200     END-IF.
056300 C300-EXIT.
056400     EXIT.
056500*
056600 C400-STRATEGY-4.
056700*****************
056800*    BASIC-RATE-BAND FILLER.  ALWAYS DRAWS PENSION UP TO THE
056900*    ZERO-TAX LIMIT AND THEN THE FULL BASIC-RATE BAND, THEN
057000*    RECONCILES THE NET PROCEEDS AGAINST NEED AFTERWARD.
057100*
057200     COMPUTE  PD-CA-ALLOW-LEFT =
057300              PD-CO-PERSONAL-ALLOWANCE - WS-PD-STATE-PEN-INC.
057400     IF       PD-CA-ALLOW-LEFT < ZERO
057500              MOVE ZERO TO PD-CA-ALLOW-LEFT
057600     END-IF.
057700     MOVE     ZERO TO PD-CA-NET-PEN-TOTAL.
057800*
057900*    STEP A - ZERO-TAX UFPLS TRANCHE.
058000*
058100     IF       WS-PD-PENSION > ZERO
058200        AND   PD-CA-ALLOW-LEFT > ZERO
058300              COMPUTE PD-CA-GROSS-CAP =
058400                      PD-CA-ALLOW-LEFT / PD-CO-UFPLS-TAXED-PCT
058500              MOVE    PD-CA-GROSS-CAP TO PD-CA-GROSS-ZERO
058600              IF WS-PD-PENSION < PD-CA-GROSS-ZERO
058700                 MOVE WS-PD-PENSION TO PD-CA-GROSS-ZERO
058800              END-IF
058900              COMPUTE PD-CA-GROSS-ZERO ROUNDED = PD-CA-GROSS-ZERO
059000              IF PD-CA-GROSS-ZERO > ZERO
059100                 MOVE PD-CA-GROSS-ZERO TO PD-CA-NET-ZERO
059200                 SUBTRACT PD-CA-GROSS-ZERO FROM WS-PD-PENSION
059300                 COMPUTE PD-CA-TAXABLE-PORTION =
059400                         PD-CA-GROSS-ZERO * PD-CO-UFPLS-TAXED-PCT
059500                 IF PD-CA-TAXABLE-PORTION < PD-CA-ALLOW-LEFT
059600                    SUBTRACT PD-CA-TAXABLE-PORTION
059700                             FROM PD-CA-ALLOW-LEFT
059800                 ELSE
059900                    MOVE ZERO TO PD-CA-ALLOW-LEFT
060000                 END-IF
060100                 ADD PD-CA-NET-ZERO TO PD-CA-NET-PEN-TOTAL
060200              END-IF
060300     END-IF.
060400*
060500*    STEP B - FILL THE BASIC-RATE BAND.
060600*
060700     IF       WS-PD-PENSION > ZERO
060800              COMPUTE PD-CA-TAX-STATE-PEN =
060900                      WS-PD-STATE-PEN-INC
061000                      - PD-CO-PERSONAL-ALLOWANCE
061100              IF PD-CA-TAX-STATE-PEN < ZERO
061200                 MOVE ZERO TO PD-CA-TAX-STATE-PEN
061300              END-IF
061400              COMPUTE PD-CA-REMAIN-BAND =
061500                      PD-CO-BASIC-RATE-BAND - PD-CA-TAX-STATE-PEN
061600              IF PD-CA-REMAIN-BAND < ZERO
061700                 MOVE ZERO TO PD-CA-REMAIN-BAND
061800              END-IF
061900              IF PD-CA-REMAIN-BAND > ZERO
062000                 COMPUTE PD-CA-GROSS-FILL-TARGET =
062100                         (PD-CA-REMAIN-BAND + PD-CA-ALLOW-LEFT)
062200                         / PD-CO-UFPLS-TAXED-PCT
062300                 MOVE PD-CA-GROSS-FILL-TARGET TO PD-CA-GROSS-FILL
062400                 IF WS-PD-PENSION < PD-CA-GROSS-FILL
062500                    MOVE WS-PD-PENSION TO PD-CA-GROSS-FILL
062600                 END-IF
062700                 COMPUTE PD-CA-GROSS-FILL ROUNDED =
062800                         PD-CA-GROSS-FILL
062900                 IF PD-CA-GROSS-FILL > ZERO
063000                    COMPUTE PD-CA-TAXABLE-PORTION =
063100                            PD-CA-GROSS-FILL *
063200                            PD-CO-UFPLS-TAXED-PCT
063300                    IF PD-CA-TAXABLE-PORTION < PD-CA-ALLOW-LEFT
063400                       MOVE PD-CA-TAXABLE-PORTION
063500                            TO PD-CA-ZTAX-ON-TAX
063600                    ELSE
063700                       MOVE PD-CA-ALLOW-LEFT
063800                            TO PD-CA-ZTAX-ON-TAX
063900                    END-IF
064000                    COMPUTE PD-CA-TAX-ABOVE-ALW =
064100                            PD-CA-TAXABLE-PORTION
064200                            - PD-CA-ZTAX-ON-TAX
064300                    IF PD-CA-TAX-ABOVE-ALW < ZERO
064400                       MOVE ZERO TO PD-CA-TAX-ABOVE-ALW
064500                    END-IF
064600                    COMPUTE PD-CA-TAX-THIS-WD ROUNDED =
064700                            PD-CA-TAX-ABOVE-ALW * PD-CO-BASIC-RATE
064800                    ADD PD-CA-TAX-THIS-WD TO PD-CA-TAX-PAID-AGE
064900                    COMPUTE PD-CA-NET-FILL =
065000                            PD-CA-GROSS-FILL - PD-CA-TAX-THIS-WD
065100                    SUBTRACT PD-CA-GROSS-FILL FROM WS-PD-PENSION
065200                    SUBTRACT PD-CA-ZTAX-ON-TAX
065300                             FROM PD-CA-ALLOW-LEFT
065400                    IF PD-CA-ALLOW-LEFT < ZERO
065500                       MOVE ZERO TO PD-CA-ALLOW-LEFT
065600                    END-IF
065700                    ADD PD-CA-NET-FILL TO PD-CA-NET-PEN-TOTAL
065800                 END-IF
065900              END-IF
066000     END-IF.
066100*
066200*    STEP C - APPLY THE PENSION PROCEEDS FROM STEPS A AND B TO
066300*    SPENDING, AND BANK WHATEVER IS NOT NEEDED INTO SAVINGS - THIS
066400*    STRATEGY ALWAYS TAKES THE FULL BASIC-RATE BAND REGARDLESS OF
066500*    NEED, SO A SURPLUS IS THE NORMAL CASE, NOT AN EDGE CASE.
066600*
066700     IF       PD-CA-NET-PEN-TOTAL > ZERO
066800              IF PD-CA-NET-PEN-TOTAL < WS-PD-NEED
066900                 MOVE PD-CA-NET-PEN-TOTAL TO PD-CA-SPEND-PEN
067000              ELSE
067100                 MOVE WS-PD-NEED TO PD-CA-SPEND-PEN
067200              END-IF
067300              SUBTRACT PD-CA-SPEND-PEN FROM WS-PD-NEED
067400              COMPUTE PD-CA-SURPLUS =
067500                      PD-CA-NET-PEN-TOTAL - PD-CA-SPEND-PEN
067600              IF PD-CA-SURPLUS > ZERO
067700                 ADD PD-CA-SURPLUS TO WS-PD-SAVINGS
067800              END-IF
067900     END-IF.
068000*
068100*    STEP D - IF THE PENSION PROCEEDS DID NOT FULLY MEET NEED, TOP
068200*    UP FROM SAVINGS.
068300*
068400     IF       WS-PD-NEED > ZERO
068500        AND   WS-PD-SAVINGS > ZERO
068600              PERFORM ZZ100-SPEND-SAVINGS THRU ZZ100-EXIT
068700     END-IF.
068800 C400-EXIT.
068900     EXIT.
069000*
069100 C500-STRATEGY-5.
069200*****************
069300*    PHASED UFPLS SIZED TO NEED IN ONE SHOT, SAVINGS TOP-UP FOR
069400*    ANY SHORTFALL, ROUNDING SURPLUS BANKED INTO SAVINGS.
069500*
069600*    STEP 1 - SIZE A SINGLE UFPLS WITHDRAWAL (SEE ZZ200) TO NET
069700*    EXACTLY THIS AGE'S NEED IN ONE GO, RATHER THAN SPENDING
069800*    SAVINGS FIRST AS STRATEGIES 1 AND 2 DO.
069900*
070000     IF       WS-PD-NEED > ZERO
070100        AND   WS-PD-PENSION > ZERO
070200              COMPUTE PD-CA-ALLOW-LEFT =
070300                      PD-CO-PERSONAL-ALLOWANCE
070400                      - WS-PD-STATE-PEN-INC
070500              IF PD-CA-ALLOW-LEFT < ZERO
070600                 MOVE ZERO TO PD-CA-ALLOW-LEFT
070700              END-IF
070800              PERFORM ZZ200-UFPLS-GROSS-UP THRU ZZ200-EXIT
070900              ADD     PD-CA-TAX-THIS-WD TO PD-CA-TAX-PAID-AGE
071000              SUBTRACT PD-CA-GROSS-WITHDRAW FROM WS-PD-PENSION
071100*
071200*             IF THE NET PROCEEDS COVERED NEED WITH ROOM TO SPARE,
071300*             BANK THE ROUNDING OVERSHOOT INTO SAVINGS; OTHERWISE
071400*             CARRY THE SHORTFALL FORWARD FOR SAVINGS TO COVER.
071500*
071600              IF PD-CA-NET-FROM-PEN NOT < WS-PD-NEED
071700                 COMPUTE PD-CA-SURPLUS =
071800                         PD-CA-NET-FROM-PEN - WS-PD-NEED
071900                 MOVE ZERO TO WS-PD-NEED
072000                 IF PD-CA-SURPLUS > ZERO
072100                    ADD PD-CA-SURPLUS TO WS-PD-SAVINGS
072200                 END-IF
072300              ELSE
072400                 SUBTRACT PD-CA-NET-FROM-PEN FROM WS-PD-NEED
072500              END-IF
072600     END-IF.
072700*
072800*    STEP 2 - ANY SHORTFALL LEFT AFTER THE POT IS TOPPED UP FROM
072900*    SAVINGS.
073000*
073100     IF       WS-PD-NEED > ZERO
073200        AND   WS-PD-SAVINGS > ZERO
073300              PERFORM ZZ100-SPEND-SAVINGS THRU ZZ100-EXIT
073400     END-IF.
073500     IF       WS-PD-NEED < ZERO
073600              MOVE ZERO TO WS-PD-NEED
073700     END-IF.
073800 C500-EXIT.
073900     EXIT.
074000*
074100 ZZ100-SPEND-SAVINGS.
074200*********************
074300*    MIN(NEED,SAVINGS) OUT OF SAVINGS, REDUCE BOTH.  SHARED BY
074400*    ALL FIVE STRATEGIES.
074500*
074600     IF       WS-PD-NEED < WS-PD-SAVINGS
074700              MOVE WS-PD-NEED TO PD-CA-FROM-SAVINGS
074800     ELSE
074900              MOVE WS-PD-SAVINGS TO PD-CA-FROM-SAVINGS
075000     END-IF.
075100     SUBTRACT PD-CA-FROM-SAVINGS FROM WS-PD-SAVINGS.
075200     SUBTRACT PD-CA-FROM-SAVINGS FROM WS-PD-NEED.
075300 ZZ100-EXIT.
075400     EXIT.
075500*
075600 ZZ200-UFPLS-GROSS-UP.
075700**********************
075800*    SHARED UFPLS GROSS-UP (25 PERCENT FREE / 75 PERCENT TAXED,
075900*    NET-FACTOR 0.85).  CALLER SETS WS-PD-NEED, WS-PD-PENSION AND
076000*    PD-CA-ALLOW-LEFT BEFORE CALLING; RETURNS
076100*    PD-CA-GROSS-WITHDRAW, PD-CA-TAX-THIS-WD AND
076200*    PD-CA-NET-FROM-PEN.  DOES NOT ITSELF TOUCH NEED,
076300*    PENSION OR ALLOWANCE-LEFT - USED BY STRATEGIES 2, 3 AND 5.
076400*
076500*    THE LARGEST GROSS UFPLS DRAW WHOSE TAXABLE 75 PERCENT STILL
076600*    FITS INSIDE WHATEVER ALLOWANCE THE CALLER SAYS IS LEFT.
076700*
076800     COMPUTE  PD-CA-THRESHOLD-GROSS =
076900              PD-CA-ALLOW-LEFT / PD-CO-UFPLS-TAXED-PCT.
077000     IF       WS-PD-NEED NOT > PD-CA-THRESHOLD-GROSS
077100              MOVE WS-PD-NEED TO PD-CA-GROSS-REQUIRED
077200     ELSE
077300              COMPUTE PD-CA-GROSS-REQUIRED =
077400                      (WS-PD-NEED -
077500                       PD-CA-ALLOW-LEFT * PD-CO-BASIC-RATE)
077600                      / PD-CO-NET-FACTOR
077700     END-IF.
077800*
077900*    CANNOT DRAW MORE THAN THE POT HOLDS.
078000*
078100     IF       PD-CA-GROSS-REQUIRED < WS-PD-PENSION
078200              COMPUTE PD-CA-GROSS-WITHDRAW ROUNDED =
078300                      PD-CA-GROSS-REQUIRED
078400     ELSE
078500              COMPUTE PD-CA-GROSS-WITHDRAW ROUNDED =
078600                      WS-PD-PENSION
078700     END-IF.
078800*
078900*    SPLIT THE WITHDRAWAL'S TAXABLE 75 PERCENT INTO THE PART
079000*    STILL COVERED BY THE ALLOWANCE AND THE PART TAXED AT BASIC
079100*    RATE, THEN WORK OUT THE NET PROCEEDS AND THE TAX DUE.
079200*
079300     COMPUTE  PD-CA-TAXABLE-PORTION =
079400              PD-CA-GROSS-WITHDRAW * PD-CO-UFPLS-TAXED-PCT.
079500     IF       PD-CA-TAXABLE-PORTION < PD-CA-ALLOW-LEFT
079600              MOVE PD-CA-TAXABLE-PORTION TO PD-CA-ZTAX-ON-TAX
079700     ELSE
079800              MOVE PD-CA-ALLOW-LEFT TO PD-CA-ZTAX-ON-TAX
079900     END-IF.
080000     COMPUTE  PD-CA-TAX-ABOVE-ALW =
080100              PD-CA-TAXABLE-PORTION - PD-CA-ZTAX-ON-TAX.
080200     IF       PD-CA-TAX-ABOVE-ALW < ZERO
080300              MOVE ZERO TO PD-CA-TAX-ABOVE-ALW
080400     END-IF.
080500     COMPUTE  PD-CA-TAX-THIS-WD ROUNDED =
080600              PD-CA-TAX-ABOVE-ALW * PD-CO-BASIC-RATE.
080700     COMPUTE  PD-CA-NET-FROM-PEN =
080800              PD-CA-GROSS-WITHDRAW - PD-CA-TAX-THIS-WD.
080900 ZZ200-EXIT.
081000     EXIT.
081100*
