000100*****************************************************
000200*                                                    *
000300*  WORKING STORAGE - RUN DATE BANNER BLOCK           *
000400*  SHARED BY PD010 AND PD050 FOR THE START/END       *
000500*  OF JOB DISPLAY MESSAGES ONLY - NOT WRITTEN TO     *
000600*  ANY OUTPUT FILE.                                  *
000700*                                                    *
000800*****************************************************
000900* 05/01/26 AJP - CREATED, LIFTED OUT OF PD010 SO
001000*                PD050 DID NOT HAVE TO CARRY A COPY
001100*                OF ITS OWN.
001200*
001300 01  WS-PD-RUN-DATE-GROUP.
001400     03  WS-PD-RUN-DATE.
001500         05  WS-PD-RUN-CC      PIC 99.
001600         05  WS-PD-RUN-YY      PIC 99.
001700         05  WS-PD-RUN-MM      PIC 99.
001800         05  WS-PD-RUN-DD      PIC 99.
001900     03  WS-PD-RUN-DATE-9  REDEFINES WS-PD-RUN-DATE
002000                            PIC 9(8).
002100     03  FILLER                PIC X(01).
002200*
002300 01  WS-PD-RUN-TIME.
002400     03  WS-PD-RUN-HH          PIC 99.
002500     03  WS-PD-RUN-MN          PIC 99.
002600     03  WS-PD-RUN-SS          PIC 99.
002700     03  FILLER                PIC 99.
002800*
