000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR PROJECT-OUT                 *
000400*  ONE LINE PER PROJECTION REQUEST                   *
000500*                                                    *
000600*****************************************************
000700*  LINE SEQUENTIAL, 15 BYTES PER LINE.
000800*
000900* 07/01/26 AJP - CREATED.
001000*
001100 01  PD-PROJECT-RESULT.
001200     03  PD-PRJ-PROJECTED-BALANCE  PIC S9(9)V99.
001300     03  FILLER                    PIC X(04).
001400*
001500 01  PD-PROJECT-RESULT-ALT  REDEFINES PD-PROJECT-RESULT.
001600     03  PD-PRJ-RESULT-RAW         PIC X(15).
001700*
