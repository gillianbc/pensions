000100*  SELECT FOR DRAWDOWN-IN - LINE SEQUENTIAL, READ ONLY.
000200* 03/01/26 AJP - CREATED.
000300*
000400     SELECT PD-DRAWDOWN-FILE  ASSIGN TO "DRAWDOWN-IN"
000500         ORGANIZATION  IS LINE SEQUENTIAL
000600         ACCESS MODE   IS SEQUENTIAL
000700         FILE STATUS   IS PD-REQ-STATUS.
000800*
