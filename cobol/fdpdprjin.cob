000100*  FD FOR PROJECT-IN.
000200* 07/01/26 AJP - CREATED.
000300*
000400 FD  PD-PROJECT-IN-FILE
000500     LABEL RECORD STANDARD.
000600 COPY "WSPDPRJIN.COB".
000700*
