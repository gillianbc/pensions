000100****************************************************************
000200*                                                               *
000300*        SAVINGS BALANCE COMPOUND-GROWTH PROJECTOR - PD050     *
000400*                                                               *
000500*        STAND-ALONE UTILITY, UNRELATED TO THE PD010 SUITE     *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.         PD050.
001300*
001400*    AUTHOR.             R J HARTLEY.
001500*
001600*    INSTALLATION.       MERIDIAN PENSIONS BUREAU.
001700*
001800*    DATE-WRITTEN.       09/06/1987.
001900*
002000*    DATE-COMPILED.      08/01/2026.
002100*
002200*    SECURITY.           IN-HOUSE USE ONLY.
002300*                        MERIDIAN PENSIONS BUREAU - NOT FOR
002400*                        RELEASE OUTSIDE THE BUREAU WITHOUT
002500*                        WRITTEN CONSENT OF THE SYSTEMS MANAGER.
002600*
002700*    REMARKS.            SIMPLE COMPOUND GROWTH PROJECTOR, ONE
002800*                        START BALANCE / RATE / TERM PER LINE
002900*                        OF PROJECT-IN, ONE PROJECTED BALANCE
003000*                        PER LINE OF PROJECT-OUT.  NO LINK TO
003100*                        THE DRAWDOWN TIMELINE WORK IN PD010 -
003200*                        A BUREAU-WIDE UTILITY ALSO USED BY THE
003300*                        ISA AND ENDOWMENT QUOTATION RUNS.
003400*
003500*    CALLED MODULES.     NONE.
003600*
003700*    FILES USED.
003800*                        PROJECT-IN.    REQUEST INPUT.
003900*                        PROJECT-OUT.   RESULT OUTPUT.
004000*
004100*    ERROR MESSAGES USED.
004200*                        PD501 - PD504.
004300*
004400* CHANGES:
004500* 09/06/1987 RJH -       CREATED AS A YEAR-END STAND-ALONE
004600*                        COMPOUND INTEREST TABLE GENERATOR FOR
004700*                        THE ENDOWMENT QUOTATION CLERKS.
004800* 14/02/1990 RJH -       ADDED NEGATIVE-RATE CHECK AFTER A
004900*                        MIS-KEYED QUOTATION SLIPPED THROUGH.
005000* 03/08/1994 DMW -   REQ 94/061  RE-WRITTEN TO READ MANY
005100*                        REQUESTS PER RUN INSTEAD OF ONE PER
005200*                        JCL SUBMISSION.
005300* 17/09/1998 SKT -       YEAR 2000 REVIEW.  ALL DATE FIELDS IN
005400*                        THIS MODULE CONFIRMED CENTURY SAFE, NO
005500*                        2-DIGIT YEAR FIELDS ARE HELD.
005600* 04/02/1999 SKT -       Y2K SIGN-OFF PER MEMO CS/99/07.
005700*                        RE-COMPILED AND RE-TESTED CLEAN.
005800* 07/01/2026 AJP -   PD-5  RENAMED FROM RP050 TO PD050 AND
005900*                        GIVEN THE PD- FIELD PREFIX TO MATCH
006000*                        THE REST OF THE DRAWDOWN SUITE, BUT
006100*                        THE LOGIC ITSELF IS UNCHANGED.
006200* 08/01/2026 AJP -   PD-5  COMPILED CLEAN, HANDED OVER.
006300*
006400****************************************************************
006500*
006600 ENVIRONMENT             DIVISION.
006700*================================
006800*
006900 CONFIGURATION           SECTION.
007000 SPECIAL-NAMES.
007100     UPSI-0    ON  STATUS IS PD-DIAG-ON
007200               OFF STATUS IS PD-DIAG-OFF.
007300*
007400 INPUT-OUTPUT            SECTION.
007500 FILE-CONTROL.
007600 COPY "SELPDPRJIN.COB".
007700 COPY "SELPDPRJOT.COB".
007800*
007900 DATA                    DIVISION.
008000*================================
008100*
008200 FILE                    SECTION.
008300*
008400 COPY "FDPDPRJIN.COB".
008500 COPY "FDPDPRJOT.COB".
008600*
008700 WORKING-STORAGE SECTION.
008800*-----------------------
008900*
009000 77  PROG-NAME               PIC X(15)  VALUE "PD050 (1.0.00)".
009100*
009200 COPY "WSPDRUND.COB".
009300*
009400 01  WS-PD-CONTROL.
009500     03  PD-PRJIN-STATUS     PIC XX.
009600     03  PD-PRJOT-STATUS     PIC XX.
009700     03  WS-PD-EOF-SW        PIC X       VALUE "N".
009800         88  PD-PRJIN-EOF                VALUE "Y".
009900     03  WS-PD-VALID-SW      PIC X       VALUE "Y".
010000         88  PD-REQ-VALID                VALUE "Y".
010100     03  WS-PD-LAST-STATUS   PIC XX.
010200     03  WS-PD-REC-CNT       PIC 9(5)    COMP  VALUE ZERO.
010300     03  WS-PD-OUT-CNT       PIC 9(5)    COMP  VALUE ZERO.
010400     03  WS-PD-YEAR-CTR      PIC 9(3)    COMP  VALUE ZERO.
010500     03  FILLER              PIC X(01).
010600*
010700 01  WS-PD-CALC-AREA.
010800     03  WS-PD-RATE          PIC S9V9(9)     COMP-3.
010900     03  WS-PD-BALANCE       PIC S9(9)V9(6)  COMP-3.
011000     03  FILLER              PIC X(01).
011100*
011200 01  ERROR-MESSAGES.
011300     03  PD501  PIC X(40)
011400              VALUE "PD501 PROJECT-IN OPEN FAILED, STAT=".
011500     03  PD502  PIC X(40)
011600              VALUE "PD502 PROJECT-OUT OPEN FAILED, STAT=".
011700     03  PD503  PIC X(40)
011800              VALUE "PD503 REJECTED - BAD REQUEST, REC=".
011900     03  PD504  PIC X(40)
012000              VALUE "PD504 PROJECT-OUT WRITE FAILED, STAT=".
012100     03  FILLER PIC X(05).
012200*
012300 PROCEDURE DIVISION.
012400*
012500 AA000-MAIN              SECTION.
012600*********************************
012700     PERFORM  AA005-INITIALISE     THRU AA005-EXIT.
012800     PERFORM  AA010-OPEN-FILES     THRU AA010-EXIT.
012900     PERFORM  AA050-PROCESS-REQUESTS  THRU AA050-EXIT.
013000     PERFORM  AA090-CLOSE-FILES    THRU AA090-EXIT.
013100     STOP     RUN.
013200 AA000-EXIT.
013300     EXIT.
013400*
013500 AA005-INITIALISE.
013600*
013700     ACCEPT   WS-PD-RUN-DATE-9  FROM DATE YYYYMMDD.
013800     ACCEPT   WS-PD-RUN-TIME    FROM TIME.
013900     DISPLAY  "PD050 - BALANCE COMPOUND-GROWTH PROJECTOR - START".
014000 AA005-EXIT.
014100     EXIT.
014200*
014300 AA010-OPEN-FILES.
014400*
014500     OPEN     INPUT  PD-PROJECT-IN-FILE.
014600     IF       PD-PRJIN-STATUS NOT = "00"
014700              MOVE   PD-PRJIN-STATUS TO WS-PD-LAST-STATUS
014800              DISPLAY PD501 WS-PD-LAST-STATUS
014900              MOVE   16 TO RETURN-CODE
015000              STOP   RUN
015100     END-IF.
015200     OPEN     OUTPUT PD-PROJECT-OT-FILE.
015300     IF       PD-PRJOT-STATUS NOT = "00"
015400              MOVE   PD-PRJOT-STATUS TO WS-PD-LAST-STATUS
015500              DISPLAY PD502 WS-PD-LAST-STATUS
015600              MOVE   16 TO RETURN-CODE
015700              STOP   RUN
015800     END-IF.
015900 AA010-EXIT.
016000     EXIT.
016100*
016200 AA050-PROCESS-REQUESTS.
016300*
016400     PERFORM  B000-READ-REQUEST THRU B000-EXIT
016500              UNTIL PD-PRJIN-EOF.
016600 AA050-EXIT.
016700     EXIT.
016800*
016900 AA090-CLOSE-FILES.
017000*
017100     CLOSE    PD-PROJECT-IN-FILE.
017200     CLOSE    PD-PROJECT-OT-FILE.
017300     DISPLAY  "PD050 - REQUESTS READ  = " WS-PD-REC-CNT.
017400     DISPLAY  "PD050 - RESULTS WRITTEN = " WS-PD-OUT-CNT.
017500     DISPLAY  "PD050 - BALANCE COMPOUND-GROWTH PROJECTOR - END".
017600 AA090-EXIT.
017700     EXIT.
017800*
017900 B000-READ-REQUEST.
018000*
018100     READ     PD-PROJECT-IN-FILE
018200              AT END
018300                       MOVE "Y" TO WS-PD-EOF-SW
018400                       GO TO B000-EXIT
018500     END-READ.
018600     ADD      1 TO WS-PD-REC-CNT.
018700     PERFORM  B010-VALIDATE-REQUEST THRU B010-EXIT.
018800     IF       PD-REQ-VALID
018900              PERFORM B020-PROJECT-BALANCE THRU B020-EXIT
019000              PERFORM B030-WRITE-RESULT    THRU B030-EXIT
019100     ELSE
019200              DISPLAY PD503 WS-PD-REC-CNT
019300     END-IF.
019400 B000-EXIT.
019500     EXIT.
019600*
019700 B010-VALIDATE-REQUEST.
019800*
019900*    START-BALANCE AND PROJECTION-YEARS MUST BE ZERO OR MORE.
020000*    PROJECTION-YEARS IS UNSIGNED ON THE RECORD SO IS ALWAYS
020100*    ZERO OR MORE - ONLY START-BALANCE NEEDS TESTING HERE.
020200*
020300     MOVE     "Y" TO WS-PD-VALID-SW.
020400     IF       PD-PRJ-START-BALANCE < ZERO
020500              MOVE "N" TO WS-PD-VALID-SW
020600     END-IF.
020700 B010-EXIT.
020800     EXIT.
020900*
021000 B020-PROJECT-BALANCE.
021100*
021200*    COMPOUND GROWTH, ONE YEAR AT A TIME, NO ROUNDING UNTIL THE
021300*    FINAL BALANCE IS SNAPPED TO 2 DECIMAL PLACES IN B030.
021400*
021500     COMPUTE  WS-PD-RATE = PD-PRJ-ANNUAL-RATE-PCT / 100.
021600     MOVE     PD-PRJ-START-BALANCE TO WS-PD-BALANCE.
021700     PERFORM  C010-COMPOUND-ONE-YEAR THRU C010-EXIT
021800              VARYING WS-PD-YEAR-CTR FROM 1 BY 1
021900              UNTIL   WS-PD-YEAR-CTR > PD-PRJ-PROJECTION-YEARS.
022000 B020-EXIT.
022100     EXIT.
022200*
022300 B030-WRITE-RESULT.
022400*
022500     MOVE     SPACES TO PD-PROJECT-RESULT.
022600     COMPUTE  PD-PRJ-PROJECTED-BALANCE ROUNDED = WS-PD-BALANCE.
022700     IF       PD-DIAG-ON
022800              DISPLAY "PD050 RECORD " WS-PD-REC-CNT
022900                      " RESULT " PD-PRJ-PROJECTED-BALANCE
023000     END-IF.
023100     WRITE    PD-PROJECT-RESULT.
023200     IF       PD-PRJOT-STATUS NOT = "00"
023300              MOVE PD-PRJOT-STATUS TO WS-PD-LAST-STATUS
023400              DISPLAY PD504 WS-PD-LAST-STATUS
023500              MOVE 16 TO RETURN-CODE
023600              STOP RUN
023700     END-IF.
023800     ADD      1 TO WS-PD-OUT-CNT.
023900 B030-EXIT.
024000     EXIT.
024100*
024200 C010-COMPOUND-ONE-YEAR.
024300*
024400     COMPUTE  WS-PD-BALANCE = WS-PD-BALANCE * (1 + WS-PD-RATE).
024500 C010-EXIT.
024600     EXIT.
024700*
