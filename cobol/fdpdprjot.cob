000100*  FD FOR PROJECT-OUT.
000200* 07/01/26 AJP - CREATED.
000300*
000400 FD  PD-PROJECT-OT-FILE
000500     LABEL RECORD STANDARD.
000600 COPY "WSPDPRJOT.COB".
000700*
