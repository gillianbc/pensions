000100*  SELECT FOR PROJECT-OUT - LINE SEQUENTIAL, WRITE ONLY.
000200* 07/01/26 AJP - CREATED.
000300*
000400     SELECT PD-PROJECT-OT-FILE  ASSIGN TO "PROJECT-OUT"
000500         ORGANIZATION  IS LINE SEQUENTIAL
000600         ACCESS MODE   IS SEQUENTIAL
000700         FILE STATUS   IS PD-PRJOT-STATUS.
000800*
