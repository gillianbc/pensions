000100*  FD FOR WEALTH-OUT.
000200* 03/01/26 AJP - CREATED.
000300*
000400 FD  PD-WEALTH-FILE
000500     LABEL RECORD STANDARD.
000600 COPY "WSPDWLTH.COB".
000700*
