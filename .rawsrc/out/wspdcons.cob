000100*****************************************************
000200*                                                    *
000300*  WORKING STORAGE - PENSION/SAVINGS DRAWDOWN        *
000400*  UK TAX & STATE PENSION CONSTANTS                  *
000500*                                                    *
000600*****************************************************
000700*  USED BY PD010 ONLY - NOT REQUIRED BY PD050.
000800*
000900* THESE RATES/BANDS MAY NEED CHANGING EACH TAX YEAR -
001000*   THEY ARE NOT READ FROM A PARAMETER FILE IN THIS
001100*   RELEASE, SEE TICKET PD-4 BELOW.
001200*
001300* 04/01/26 AJP - CREATED.
001400* 19/01/26 AJP - PD-3   ADDED PD-CO-NET-FACTOR AFTER UFPLS
001500*                       MATHS TURNED UP THE SAME 0.85 THREE
001600*                       TIMES OVER IN STRATEGY WORK.
001700* 02/02/26 AJP - PD-4   RATES HARD CODED FOR 2025/26 YEAR.
001800*                       TO BE MOVED TO A PARAMETER FILE ONCE
001900*                       MORE THAN ONE TAX YEAR IS SUPPORTED.
002000*
002100 01  PD-CO-CONSTANTS.
002200     03  PD-CO-PERSONAL-ALLOWANCE  PIC S9(7)V99   COMP-3
002300                                    VALUE 12570.00.
002400     03  PD-CO-STATE-PENSION       PIC S9(7)V99   COMP-3
002500                                    VALUE 11973.00.
002600     03  PD-CO-BASIC-RATE          PIC S9V999     COMP-3
002700                                    VALUE 0.200.
002800     03  PD-CO-BASIC-RATE-BAND     PIC S9(7)V99   COMP-3
002900                                    VALUE 37700.00.
003000     03  PD-CO-PENSION-GROWTH      PIC S9V9999    COMP-3
003100                                    VALUE 0.0400.
003200     03  PD-CO-NET-FACTOR          PIC S9V999     COMP-3
003300                                    VALUE 0.850.
003400     03  PD-CO-UFPLS-FREE-PCT      PIC S9V999     COMP-3
003500                                    VALUE 0.250.
003600     03  PD-CO-UFPLS-TAXED-PCT     PIC S9V999     COMP-3
003700                                    VALUE 0.750.
003800     03  PD-CO-FIRST-AGE           PIC 999        COMP
003900                                    VALUE 61.
004000     03  PD-CO-STATE-PENSION-AGE   PIC 999        COMP
004100                                    VALUE 67.
004200     03  PD-CO-LAST-AGE            PIC 999        COMP
004300                                    VALUE 99.
004400     03  FILLER                    PIC X(08).
004500*
