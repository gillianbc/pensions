000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR DRAWDOWN-IN                 *
000400*  ONE DRAWDOWN REQUEST = ONE 61-99 TIMELINE RUN     *
000500*                                                    *
000600*****************************************************
000700*  LINE SEQUENTIAL, 40 BYTES PER LINE.
000800*
000900* 03/01/26 AJP - CREATED.
001000* 11/01/26 AJP - PD-2   ADDED 88 PD-REQ-STRATEGY-VALID
001100*                       AFTER BAD TEST DATA GOT AS FAR
001200*                       AS THE STRATEGY EVALUATE AND
001300*                       FELL THROUGH TO OTHER.
001400*
001500 01  PD-DRAWDOWN-REQUEST.
001600     03  PD-REQ-SAVINGS-START   PIC S9(9)V99.
001700     03  PD-REQ-PENSION-START   PIC S9(9)V99.
001800     03  PD-REQ-REQUIRED-NET    PIC S9(9)V99.
001900     03  PD-REQ-STRATEGY-CODE   PIC 9.
002000         88  PD-REQ-STRATEGY-VALID    VALUES 1 THRU 5.
002100     03  FILLER                 PIC X(06).
002200*
002300 01  PD-DRAWDOWN-REQUEST-ALT  REDEFINES PD-DRAWDOWN-REQUEST.
002400     03  PD-REQ-RAW-LINE        PIC X(40).
002500*
