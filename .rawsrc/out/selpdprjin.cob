000100*  SELECT FOR PROJECT-IN - LINE SEQUENTIAL, READ ONLY.
000200* 07/01/26 AJP - CREATED.
000300*
000400     SELECT PD-PROJECT-IN-FILE  ASSIGN TO "PROJECT-IN"
000500         ORGANIZATION  IS LINE SEQUENTIAL
000600         ACCESS MODE   IS SEQUENTIAL
000700         FILE STATUS   IS PD-PRJIN-STATUS.
000800*
