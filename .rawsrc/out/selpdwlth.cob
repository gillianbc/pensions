000100*  SELECT FOR WEALTH-OUT - LINE SEQUENTIAL, WRITE ONLY.
000200* 03/01/26 AJP - CREATED.
000300*
000400     SELECT PD-WEALTH-FILE  ASSIGN TO "WEALTH-OUT"
000500         ORGANIZATION  IS LINE SEQUENTIAL
000600         ACCESS MODE   IS SEQUENTIAL
000700         FILE STATUS   IS PD-WLTH-STATUS.
000800*
