000100*  FD FOR DRAWDOWN-IN.
000200* 03/01/26 AJP - CREATED.
000300*
000400 FD  PD-DRAWDOWN-FILE
000500     LABEL RECORD STANDARD.
000600 COPY "WSPDREQ.COB".
000700*
