000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR WEALTH-OUT                  *
000400*  ONE LINE PER (REQUEST, AGE) PAIR, AGE 61-99       *
000500*                                                    *
000600*****************************************************
000700*  LINE SEQUENTIAL, 75 BYTES PER LINE.
000800*
000900* 03/01/26 AJP - CREATED.
001000* 22/01/26 AJP - PD-6   TOTAL-END IS DERIVED ONLY, NOT
001100*                       CARRIED FORWARD BETWEEN AGES -
001200*                       SEE B020 IN PD010.
001300*
001400 01  PD-WEALTH-LINE.
001500     03  PD-WLTH-AGE            PIC 9(3).
001600     03  PD-WLTH-PENSION-START  PIC S9(9)V99.
001700     03  PD-WLTH-PENSION-END    PIC S9(9)V99.
001800     03  PD-WLTH-SAVINGS-START  PIC S9(9)V99.
001900     03  PD-WLTH-SAVINGS-END    PIC S9(9)V99.
002000     03  PD-WLTH-TAX-PAID       PIC S9(9)V99.
002100     03  PD-WLTH-TOTAL-END      PIC S9(9)V99.
002200     03  FILLER                 PIC X(06).
002300*
002400 01  PD-WEALTH-LINE-ALT  REDEFINES PD-WEALTH-LINE.
002500     03  PD-WLTH-RAW-LINE       PIC X(75).
002600*
