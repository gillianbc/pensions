*  SELECT FOR PROJECT-OUT - LINE SEQUENTIAL, WRITE ONLY.
* 07/01/26 AJP - CREATED.
*
     SELECT PD-PROJECT-OT-FILE  ASSIGN TO "PROJECT-OUT"
         ORGANIZATION  IS LINE SEQUENTIAL
         ACCESS MODE   IS SEQUENTIAL
         FILE STATUS   IS PD-PRJOT-STATUS.
*
