****************************************************************
*                                                               *
*        SAVINGS BALANCE COMPOUND-GROWTH PROJECTOR - PD050     *
*                                                               *
*        STAND-ALONE UTILITY, UNRELATED TO THE PD010 SUITE     *
*                                                               *
****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
     PROGRAM-ID.         PD050.
*
*    AUTHOR.             R J HARTLEY.
*
*    INSTALLATION.       MERIDIAN PENSIONS BUREAU.
*
*    DATE-WRITTEN.       09/06/1987.
*
*    DATE-COMPILED.      08/01/2026.
*
*    SECURITY.           IN-HOUSE USE ONLY.
*                        MERIDIAN PENSIONS BUREAU - NOT FOR
*                        RELEASE OUTSIDE THE BUREAU WITHOUT
*                        WRITTEN CONSENT OF THE SYSTEMS MANAGER.
*
*    REMARKS.            SIMPLE COMPOUND GROWTH PROJECTOR, ONE
*                        START BALANCE / RATE / TERM PER LINE
*                        OF PROJECT-IN, ONE PROJECTED BALANCE
*                        PER LINE OF PROJECT-OUT.  NO LINK TO
*                        THE DRAWDOWN TIMELINE WORK IN PD010 -
*                        A BUREAU-WIDE UTILITY ALSO USED BY THE
*                        ISA AND ENDOWMENT QUOTATION RUNS.
*
*    CALLED MODULES.     NONE.
*
*    FILES USED.
*                        PROJECT-IN.    REQUEST INPUT.
*                        PROJECT-OUT.   RESULT OUTPUT.
*
*    ERROR MESSAGES USED.
*                        PD501 - PD504.
*
* CHANGES:
* 09/06/1987 RJH -       CREATED AS A YEAR-END STAND-ALONE
*                        COMPOUND INTEREST TABLE GENERATOR FOR
*                        THE ENDOWMENT QUOTATION CLERKS.
* 14/02/1990 RJH -       ADDED NEGATIVE-RATE CHECK AFTER A
*                        MIS-KEYED QUOTATION SLIPPED THROUGH.
* 03/08/1994 DMW -   REQ 94/061  RE-WRITTEN TO READ MANY
*                        REQUESTS PER RUN INSTEAD OF ONE PER
*                        JCL SUBMISSION.
* 17/09/1998 SKT -       YEAR 2000 REVIEW.  ALL DATE FIELDS IN
*                        THIS MODULE CONFIRMED CENTURY SAFE, NO
*                        2-DIGIT YEAR FIELDS ARE HELD.
* 04/02/1999 SKT -       Y2K SIGN-OFF PER MEMO CS/99/07.
*                        RE-COMPILED AND RE-TESTED CLEAN.
* 07/01/2026 AJP -   PD-5  RENAMED FROM RP050 TO PD050 AND
*                        GIVEN THE PD- FIELD PREFIX TO MATCH
*                        THE REST OF THE DRAWDOWN SUITE, BUT
*                        THE LOGIC ITSELF IS UNCHANGED.
* 08/01/2026 AJP -   PD-5  COMPILED CLEAN, HANDED OVER.
*
****************************************************************
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
 SPECIAL-NAMES.
     UPSI-0    ON  STATUS IS PD-DIAG-ON
               OFF STATUS IS PD-DIAG-OFF.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
 COPY "SELPDPRJIN.COB".
 COPY "SELPDPRJOT.COB".
*
 DATA                    DIVISION.
*================================
*
 FILE                    SECTION.
*
 COPY "FDPDPRJIN.COB".
 COPY "FDPDPRJOT.COB".
*
 WORKING-STORAGE SECTION.
*-----------------------
*
 77  PROG-NAME               PIC X(15)  VALUE "PD050 (1.0.00)".
*
 COPY "WSPDRUND.COB".
*
 01  WS-PD-CONTROL.
     03  PD-PRJIN-STATUS     PIC XX.
     03  PD-PRJOT-STATUS     PIC XX.
     03  WS-PD-EOF-SW        PIC X       VALUE "N".
         88  PD-PRJIN-EOF                VALUE "Y".
     03  WS-PD-VALID-SW      PIC X       VALUE "Y".
         88  PD-REQ-VALID                VALUE "Y".
     03  WS-PD-LAST-STATUS   PIC XX.
     03  WS-PD-REC-CNT       PIC 9(5)    COMP  VALUE ZERO.
     03  WS-PD-OUT-CNT       PIC 9(5)    COMP  VALUE ZERO.
     03  WS-PD-YEAR-CTR      PIC 9(3)    COMP  VALUE ZERO.
     03  FILLER              PIC X(01).
*
 01  WS-PD-CALC-AREA.
     03  WS-PD-RATE          PIC S9V9(9)     COMP-3.
     03  WS-PD-BALANCE       PIC S9(9)V9(6)  COMP-3.
     03  FILLER              PIC X(01).
*
 01  ERROR-MESSAGES.
     03  PD501  PIC X(40)
              VALUE "PD501 PROJECT-IN OPEN FAILED, STAT=".
     03  PD502  PIC X(40)
              VALUE "PD502 PROJECT-OUT OPEN FAILED, STAT=".
     03  PD503  PIC X(40)
              VALUE "PD503 REJECTED - BAD REQUEST, REC=".
     03  PD504  PIC X(40)
              VALUE "PD504 PROJECT-OUT WRITE FAILED, STAT=".
     03  FILLER PIC X(05).
*
 PROCEDURE DIVISION.
*
 AA000-MAIN              SECTION.
*********************************
     PERFORM  AA005-INITIALISE     THRU AA005-EXIT.
     PERFORM  AA010-OPEN-FILES     THRU AA010-EXIT.
     PERFORM  AA050-PROCESS-REQUESTS  THRU AA050-EXIT.
     PERFORM  AA090-CLOSE-FILES    THRU AA090-EXIT.
     STOP     RUN.
 AA000-EXIT.
     EXIT.
*
 AA005-INITIALISE.
*
     ACCEPT   WS-PD-RUN-DATE-9  FROM DATE YYYYMMDD.
     ACCEPT   WS-PD-RUN-TIME    FROM TIME.
     DISPLAY  "PD050 - BALANCE COMPOUND-GROWTH PROJECTOR - START".
 AA005-EXIT.
     EXIT.
*
 AA010-OPEN-FILES.
*
     OPEN     INPUT  PD-PROJECT-IN-FILE.
     IF       PD-PRJIN-STATUS NOT = "00"
              MOVE   PD-PRJIN-STATUS TO WS-PD-LAST-STATUS
              DISPLAY PD501 WS-PD-LAST-STATUS
              MOVE   16 TO RETURN-CODE
              STOP   RUN
     END-IF.
     OPEN     OUTPUT PD-PROJECT-OT-FILE.
     IF       PD-PRJOT-STATUS NOT = "00"
              MOVE   PD-PRJOT-STATUS TO WS-PD-LAST-STATUS
              DISPLAY PD502 WS-PD-LAST-STATUS
              MOVE   16 TO RETURN-CODE
              STOP   RUN
     END-IF.
 AA010-EXIT.
     EXIT.
*
 AA050-PROCESS-REQUESTS.
*
     PERFORM  B000-READ-REQUEST THRU B000-EXIT
              UNTIL PD-PRJIN-EOF.
 AA050-EXIT.
     EXIT.
*
 AA090-CLOSE-FILES.
*
     CLOSE    PD-PROJECT-IN-FILE.
     CLOSE    PD-PROJECT-OT-FILE.
     DISPLAY  "PD050 - REQUESTS READ  = " WS-PD-REC-CNT.
     DISPLAY  "PD050 - RESULTS WRITTEN = " WS-PD-OUT-CNT.
     DISPLAY  "PD050 - BALANCE COMPOUND-GROWTH PROJECTOR - END".
 AA090-EXIT.
     EXIT.
*
 B000-READ-REQUEST.
*
     READ     PD-PROJECT-IN-FILE
              AT END
                       MOVE "Y" TO WS-PD-EOF-SW
                       GO TO B000-EXIT
     END-READ.
     ADD      1 TO WS-PD-REC-CNT.
     PERFORM  B010-VALIDATE-REQUEST THRU B010-EXIT.
     IF       PD-REQ-VALID
              PERFORM B020-PROJECT-BALANCE THRU B020-EXIT
              PERFORM B030-WRITE-RESULT    THRU B030-EXIT
     ELSE
              DISPLAY PD503 WS-PD-REC-CNT
     END-IF.
 B000-EXIT.
     EXIT.
*
 B010-VALIDATE-REQUEST.
*
*    START-BALANCE AND PROJECTION-YEARS MUST BE ZERO OR MORE.
*    PROJECTION-YEARS IS UNSIGNED ON THE RECORD SO IS ALWAYS
*    ZERO OR MORE - ONLY START-BALANCE NEEDS TESTING HERE.
*
     MOVE     "Y" TO WS-PD-VALID-SW.
     IF       PD-PRJ-START-BALANCE < ZERO
              MOVE "N" TO WS-PD-VALID-SW
     END-IF.
 B010-EXIT.
     EXIT.
*
 B020-PROJECT-BALANCE.
*
*    COMPOUND GROWTH, ONE YEAR AT A TIME, NO ROUNDING UNTIL THE
*    FINAL BALANCE IS SNAPPED TO 2 DECIMAL PLACES IN B030.
*
     COMPUTE  WS-PD-RATE = PD-PRJ-ANNUAL-RATE-PCT / 100.
     MOVE     PD-PRJ-START-BALANCE TO WS-PD-BALANCE.
     PERFORM  C010-COMPOUND-ONE-YEAR THRU C010-EXIT
              VARYING WS-PD-YEAR-CTR FROM 1 BY 1
              UNTIL   WS-PD-YEAR-CTR > PD-PRJ-PROJECTION-YEARS.
 B020-EXIT.
     EXIT.
*
 B030-WRITE-RESULT.
*
     MOVE     SPACES TO PD-PROJECT-RESULT.
     COMPUTE  PD-PRJ-PROJECTED-BALANCE ROUNDED = WS-PD-BALANCE.
     IF       PD-DIAG-ON
              DISPLAY "PD050 RECORD " WS-PD-REC-CNT
                      " RESULT " PD-PRJ-PROJECTED-BALANCE
     END-IF.
     WRITE    PD-PROJECT-RESULT.
     IF       PD-PRJOT-STATUS NOT = "00"
              MOVE PD-PRJOT-STATUS TO WS-PD-LAST-STATUS
              DISPLAY PD504 WS-PD-LAST-STATUS
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF.
     ADD      1 TO WS-PD-OUT-CNT.
 B030-EXIT.
     EXIT.
*
 C010-COMPOUND-ONE-YEAR.
*
     COMPUTE  WS-PD-BALANCE = WS-PD-BALANCE * (1 + WS-PD-RATE).
 C010-EXIT.
     EXIT.
*
