*  SELECT FOR WEALTH-OUT - LINE SEQUENTIAL, WRITE ONLY.
* 03/01/26 AJP - CREATED.
*
     SELECT PD-WEALTH-FILE  ASSIGN TO "WEALTH-OUT"
         ORGANIZATION  IS LINE SEQUENTIAL
         ACCESS MODE   IS SEQUENTIAL
         FILE STATUS   IS PD-WLTH-STATUS.
*
