*  FD FOR WEALTH-OUT.
* 03/01/26 AJP - CREATED.
*
 FD  PD-WEALTH-FILE
     LABEL RECORD STANDARD.
 COPY "WSPDWLTH.COB".
*
