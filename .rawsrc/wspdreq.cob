*****************************************************
*                                                    *
*  RECORD DEFINITION FOR DRAWDOWN-IN                 *
*  ONE DRAWDOWN REQUEST = ONE 61-99 TIMELINE RUN     *
*                                                    *
*****************************************************
*  LINE SEQUENTIAL, 40 BYTES PER LINE.
*
* 03/01/26 AJP - CREATED.
* 11/01/26 AJP - PD-2   ADDED 88 PD-REQ-STRATEGY-VALID
*                       AFTER BAD TEST DATA GOT AS FAR
*                       AS THE STRATEGY EVALUATE AND
*                       FELL THROUGH TO OTHER.
*
 01  PD-DRAWDOWN-REQUEST.
     03  PD-REQ-SAVINGS-START   PIC S9(9)V99.
     03  PD-REQ-PENSION-START   PIC S9(9)V99.
     03  PD-REQ-REQUIRED-NET    PIC S9(9)V99.
     03  PD-REQ-STRATEGY-CODE   PIC 9.
         88  PD-REQ-STRATEGY-VALID    VALUES 1 THRU 5.
     03  FILLER                 PIC X(06).
*
 01  PD-DRAWDOWN-REQUEST-ALT  REDEFINES PD-DRAWDOWN-REQUEST.
     03  PD-REQ-RAW-LINE        PIC X(40).
*
