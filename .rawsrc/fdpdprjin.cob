*  FD FOR PROJECT-IN.
* 07/01/26 AJP - CREATED.
*
 FD  PD-PROJECT-IN-FILE
     LABEL RECORD STANDARD.
 COPY "WSPDPRJIN.COB".
*
