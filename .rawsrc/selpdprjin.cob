*  SELECT FOR PROJECT-IN - LINE SEQUENTIAL, READ ONLY.
* 07/01/26 AJP - CREATED.
*
     SELECT PD-PROJECT-IN-FILE  ASSIGN TO "PROJECT-IN"
         ORGANIZATION  IS LINE SEQUENTIAL
         ACCESS MODE   IS SEQUENTIAL
         FILE STATUS   IS PD-PRJIN-STATUS.
*
