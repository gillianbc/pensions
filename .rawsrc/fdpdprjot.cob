*  FD FOR PROJECT-OUT.
* 07/01/26 AJP - CREATED.
*
 FD  PD-PROJECT-OT-FILE
     LABEL RECORD STANDARD.
 COPY "WSPDPRJOT.COB".
*
