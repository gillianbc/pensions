*****************************************************
*                                                    *
*  WORKING STORAGE - PENSION/SAVINGS DRAWDOWN        *
*  UK TAX & STATE PENSION CONSTANTS                  *
*                                                    *
*****************************************************
*  USED BY PD010 ONLY - NOT REQUIRED BY PD050.
*
* THESE RATES/BANDS MAY NEED CHANGING EACH TAX YEAR -
*   THEY ARE NOT READ FROM A PARAMETER FILE IN THIS
*   RELEASE, SEE TICKET PD-4 BELOW.
*
* 04/01/26 AJP - CREATED.
* 19/01/26 AJP - PD-3   ADDED PD-CO-NET-FACTOR AFTER UFPLS
*                       MATHS TURNED UP THE SAME 0.85 THREE
*                       TIMES OVER IN STRATEGY WORK.
* 02/02/26 AJP - PD-4   RATES HARD CODED FOR 2025/26 YEAR.
*                       TO BE MOVED TO A PARAMETER FILE ONCE
*                       MORE THAN ONE TAX YEAR IS SUPPORTED.
*
 01  PD-CO-CONSTANTS.
     03  PD-CO-PERSONAL-ALLOWANCE  PIC S9(7)V99   COMP-3
                                    VALUE 12570.00.
     03  PD-CO-STATE-PENSION       PIC S9(7)V99   COMP-3
                                    VALUE 11973.00.
     03  PD-CO-BASIC-RATE          PIC S9V999     COMP-3
                                    VALUE 0.200.
     03  PD-CO-BASIC-RATE-BAND     PIC S9(7)V99   COMP-3
                                    VALUE 37700.00.
     03  PD-CO-PENSION-GROWTH      PIC S9V9999    COMP-3
                                    VALUE 0.0400.
     03  PD-CO-NET-FACTOR          PIC S9V999     COMP-3
                                    VALUE 0.850.
     03  PD-CO-UFPLS-FREE-PCT      PIC S9V999     COMP-3
                                    VALUE 0.250.
     03  PD-CO-UFPLS-TAXED-PCT     PIC S9V999     COMP-3
                                    VALUE 0.750.
     03  PD-CO-FIRST-AGE           PIC 999        COMP
                                    VALUE 61.
     03  PD-CO-STATE-PENSION-AGE   PIC 999        COMP
                                    VALUE 67.
     03  PD-CO-LAST-AGE            PIC 999        COMP
                                    VALUE 99.
     03  FILLER                    PIC X(08).
*
