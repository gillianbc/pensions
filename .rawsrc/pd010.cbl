****************************************************************
*                                                               *
*        PENSION AND SAVINGS DRAWDOWN PROJECTION - PD010       *
*                                                               *
*        FIVE WITHDRAWAL STRATEGIES, ONE AGE-BY-AGE TIMELINE   *
*                                                               *
****************************************************************
*
 IDENTIFICATION          DIVISION.
*================================
*
     PROGRAM-ID.         PD010.
*
*    AUTHOR.             R J HARTLEY.
*
*    INSTALLATION.       MERIDIAN PENSIONS BUREAU.
*
*    DATE-WRITTEN.       14/03/1984.
*
*    DATE-COMPILED.      17/02/2026.
*
*    SECURITY.           IN-HOUSE USE ONLY.
*                        MERIDIAN PENSIONS BUREAU - NOT FOR
*                        RELEASE OUTSIDE THE BUREAU OR ITS
*                        APPOINTED ACTUARIES WITHOUT WRITTEN
*                        CONSENT OF THE SYSTEMS MANAGER.
*
*    REMARKS.            DRAWDOWN / UFPLS TIMELINE PROJECTION.
*                        READS ONE REQUEST PER RUN FROM
*                        DRAWDOWN-IN AND WRITES ONE WEALTH-OUT
*                        LINE PER AGE, 61 TO 99 INCLUSIVE, UNDER
*                        WHICHEVER OF THE FIVE STRATEGIES THE
*                        REQUEST SELECTS.
*
*    VERSION.            SEE PROG-NAME IN WS.
*
*    CALLED MODULES.     NONE.
*
*    FILES USED.
*                        DRAWDOWN-IN.   REQUEST INPUT.
*                        WEALTH-OUT.    TIMELINE OUTPUT.
*
*    ERROR MESSAGES USED.
*                        PD001 - PD005.
*
* CHANGES:
* 14/03/1984 RJH -       CREATED AS RP010, A SINGLE FIXED-RATE
*                        ANNUITY INCOME PROJECTION FROM
*                        RETIREMENT AGE TO AGE 90.
* 02/11/1986 RJH -       EXTENDED PROJECTION RANGE TO AGE 95 AT
*                        THE REQUEST OF THE SCHEME ACTUARY.
* 19/07/1991 DMW -   REQ 91/204  CORRECTED PENSION FUND GROWTH,
*                        WHICH HAD BEEN COMPOUNDING ON SIMPLE
*                        INTEREST IN ERROR SINCE 1984.
* 23/01/1996 DMW -       WIDENED POT AND INCOME PICTURE CLAUSES,
*                        FUND VALUES NOW ROUTINELY OVER SIX
*                        FIGURES.
* 11/09/1998 SKT -       YEAR 2000 REVIEW.  ALL DATE FIELDS IN
*                        THIS MODULE CONFIRMED CENTURY SAFE, NO
*                        2-DIGIT YEAR FIELDS ARE HELD.
* 04/02/1999 SKT -       Y2K SIGN-OFF PER MEMO CS/99/07.
*                        RE-COMPILED AND RE-TESTED CLEAN.
* 14/06/2015 AJP -       PENSION FREEDOMS ACT 2015 - PROGRAM
*                        RECAST FROM A SINGLE ANNUITY PROJECTION
*                        TO A DRAWDOWN / UFPLS MODEL.  ANNUITY
*                        QUOTATION LOGIC WITHDRAWN TO RP005.
* 02/09/2015 AJP -   REQ PB/15/33  ADDED STATE PENSION FROM AGE
*                        67 AND PERSONAL ALLOWANCE / BASIC RATE
*                        TAX ON PENSION WITHDRAWALS.
* 01/03/2016 AJP -   REQ PB/16/09  ADDED ONE-OFF 25 PERCENT
*                        TAX-FREE LUMP SUM (PCLS) OPTION AHEAD
*                        OF ORDINARY TAXED DRAWDOWN.
* 05/01/2026 AJP -   PD-1  TAKEN FROM RP010 CREATING PD010.
*                        FIVE COMPARABLE WITHDRAWAL STRATEGIES
*                        NOW SHARE THE ONE AGE-BY-AGE TIMELINE,
*                        SELECTED BY STRATEGY-CODE ON INPUT.
* 11/01/2026 AJP -   PD-2  ADDED 88 PD-REQ-STRATEGY-VALID AFTER
*                        BAD TEST DATA REACHED THE STRATEGY
*                        EVALUATE AND FELL THROUGH SILENTLY.
* 19/01/2026 AJP -   PD-3  FACTORED THE UFPLS GROSS-UP MATHS
*                        USED BY STRATEGIES 2, 3 AND 5 INTO
*                        ZZ200, WAS CODED THREE TIMES OVER.
* 22/01/2026 AJP -   PD-6  CONFIRMED TOTAL-END IS DERIVED ONLY
*                        AND IS NEVER CARRIED BETWEEN AGES.
* 02/02/2026 AJP -   PD-4  UK 2025/26 ALLOWANCE, STATE PENSION
*                        AND BASIC RATE BAND HARD CODED IN
*                        WSPDCONS PENDING A PROPER PARAMETER
*                        FILE - SEE PD-9 BELOW.
* 09/02/2026 AJP -   PD-7  FIXED STRATEGY 4 EDGE CASE WHERE A
*                        NEGATIVE REMAINING-BASIC-BAND WAS NOT
*                        BEING FLOORED BEFORE THE FILL TARGET
*                        WAS COMPUTED.
* 17/02/2026 AJP -   PD-8  COMPILED CLEAN AND HANDED OVER FOR
*                        PARALLEL RUN AGAINST THE OLD SPREADSHEET
*                        MODEL.  PD-9 (PARAMETER FILE FOR TAX
*                        YEAR RATES) LEFT ON THE BACKLOG.
*
****************************************************************
*
 ENVIRONMENT             DIVISION.
*================================
*
 CONFIGURATION           SECTION.
 SPECIAL-NAMES.
     UPSI-0    ON  STATUS IS PD-DIAG-ON
               OFF STATUS IS PD-DIAG-OFF.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
 COPY "SELPDREQ.COB".
 COPY "SELPDWLTH.COB".
*
 DATA                    DIVISION.
*================================
*
 FILE                    SECTION.
*
 COPY "FDPDREQ.COB".
 COPY "FDPDWLTH.COB".
*
 WORKING-STORAGE SECTION.
*-----------------------
*
 77  PROG-NAME               PIC X(15)  VALUE "PD010 (1.0.00)".
*
 COPY "WSPDCONS.COB".
 COPY "WSPDRUND.COB".
*
 01  WS-PD-CONTROL.
     03  PD-REQ-STATUS       PIC XX.
     03  PD-WLTH-STATUS      PIC XX.
     03  WS-PD-EOF-SW        PIC X       VALUE "N".
         88  PD-REQ-EOF                  VALUE "Y".
     03  WS-PD-VALID-SW      PIC X       VALUE "Y".
         88  PD-REQ-VALID                VALUE "Y".
     03  WS-PD-LUMP-TAKEN-SW PIC X       VALUE "N".
         88  PD-LUMP-TAKEN                VALUE "Y".
     03  WS-PD-REC-CNT       PIC 9(5)    COMP  VALUE ZERO.
     03  WS-PD-AGE-ROWS-CNT  PIC 9(5)    COMP  VALUE ZERO.
     03  WS-PD-AGE           PIC 9(3)    COMP  VALUE ZERO.
     03  WS-PD-LAST-STATUS   PIC XX.
     03  FILLER              PIC X(01).
*
 01  WS-PD-WORK-BALANCES.
     03  WS-PD-SAVINGS                PIC S9(9)V9(6)  COMP-3.
     03  WS-PD-PENSION                PIC S9(9)V9(6)  COMP-3.
     03  WS-PD-STATE-PEN-INC   PIC S9(9)V9(6)  COMP-3.
     03  WS-PD-NEED                   PIC S9(9)V9(6)  COMP-3.
     03  FILLER                       PIC X(01).
*
 01  WS-PD-CALC-HIGH-PREC.
     03  PD-CA-ALLOW-LEFT      PIC S9(9)V9(6) COMP-3.
     03  PD-CA-GROSS-REQUIRED      PIC S9(9)V9(6) COMP-3.
     03  PD-CA-ZTAX-PORT    PIC S9(9)V9(6) COMP-3.
     03  PD-CA-BTAX-PORT   PIC S9(9)V9(6) COMP-3.
     03  PD-CA-NET-FROM-PEN    PIC S9(9)V9(6) COMP-3.
     03  PD-CA-TAX-PAID-AGE        PIC S9(9)V9(6) COMP-3.
     03  PD-CA-FROM-SAVINGS        PIC S9(9)V9(6) COMP-3.
     03  PD-CA-TAXABLE-PORTION     PIC S9(9)V9(6) COMP-3.
     03  PD-CA-ZTAX-ON-TAX     PIC S9(9)V9(6) COMP-3.
     03  PD-CA-TAX-ABOVE-ALW   PIC S9(9)V9(6) COMP-3.
     03  PD-CA-THRESHOLD-GROSS     PIC S9(9)V9(6) COMP-3.
     03  PD-CA-GROSS-CAP           PIC S9(9)V9(6) COMP-3.
     03  PD-CA-ADJUSTED-NEED       PIC S9(9)V9(6) COMP-3.
     03  PD-CA-NET-ZERO            PIC S9(9)V9(6) COMP-3.
     03  PD-CA-NET-FILL            PIC S9(9)V9(6) COMP-3.
     03  PD-CA-NET-PEN-TOTAL   PIC S9(9)V9(6) COMP-3.
     03  PD-CA-TAX-STATE-PEN   PIC S9(9)V9(6) COMP-3.
     03  PD-CA-REMAIN-BAND      PIC S9(9)V9(6) COMP-3.
     03  PD-CA-GROSS-FILL-TARGET   PIC S9(9)V9(6) COMP-3.
     03  PD-CA-SPEND-PEN       PIC S9(9)V9(6) COMP-3.
     03  PD-CA-SURPLUS             PIC S9(9)V9(6) COMP-3.
     03  FILLER                    PIC X(01).
*
 01  WS-PD-CALC-2DP.
     03  PD-CA-LUMP-SUM            PIC S9(9)V99   COMP-3.
     03  PD-CA-GROSS-WITHDRAW      PIC S9(9)V99   COMP-3.
     03  PD-CA-GROSS-ZERO          PIC S9(9)V99   COMP-3.
     03  PD-CA-GROSS-FILL          PIC S9(9)V99   COMP-3.
     03  PD-CA-TAX-THIS-WD         PIC S9(9)V99   COMP-3.
     03  FILLER                    PIC X(01).
*
 01  ERROR-MESSAGES.
     03  PD001  PIC X(40)
              VALUE "PD001 DRAWDOWN-IN OPEN FAILED, STAT=".
     03  PD002  PIC X(40)
              VALUE "PD002 WEALTH-OUT OPEN FAILED, STAT=".
     03  PD003  PIC X(40)
              VALUE "PD003 REJECTED - BAD REQUEST, REC=".
     03  PD004  PIC X(40)
              VALUE "PD004 WEALTH-OUT WRITE FAILED, STAT=".
     03  PD005  PIC X(40)
              VALUE "PD005 UNKNOWN STRATEGY CODE, REC=".
     03  FILLER PIC X(05).
*
 PROCEDURE DIVISION.
*
 AA000-MAIN              SECTION.
*********************************
     PERFORM  AA005-INITIALISE     THRU AA005-EXIT.
     PERFORM  AA010-OPEN-FILES     THRU AA010-EXIT.
     PERFORM  AA050-PROCESS-REQUESTS  THRU AA050-EXIT.
     PERFORM  AA090-CLOSE-FILES    THRU AA090-EXIT.
     STOP     RUN.
 AA000-EXIT.
     EXIT.
*
 AA005-INITIALISE.
*
     ACCEPT   WS-PD-RUN-DATE-9  FROM DATE YYYYMMDD.
     ACCEPT   WS-PD-RUN-TIME    FROM TIME.
     DISPLAY  "PD010 - PENSION AND SAVINGS DRAWDOWN - START".
 AA005-EXIT.
     EXIT.
*
 AA010-OPEN-FILES.
*
     OPEN     INPUT  PD-DRAWDOWN-FILE.
     IF       PD-REQ-STATUS NOT = "00"
              MOVE   PD-REQ-STATUS TO WS-PD-LAST-STATUS
              DISPLAY PD001 WS-PD-LAST-STATUS
              MOVE   16 TO RETURN-CODE
              STOP   RUN
     END-IF.
     OPEN     OUTPUT PD-WEALTH-FILE.
     IF       PD-WLTH-STATUS NOT = "00"
              MOVE   PD-WLTH-STATUS TO WS-PD-LAST-STATUS
              DISPLAY PD002 WS-PD-LAST-STATUS
              MOVE   16 TO RETURN-CODE
              STOP   RUN
     END-IF.
 AA010-EXIT.
     EXIT.
*
 AA050-PROCESS-REQUESTS.
*
     PERFORM  B000-READ-REQUEST THRU B000-EXIT
              UNTIL PD-REQ-EOF.
 AA050-EXIT.
     EXIT.
*
 AA090-CLOSE-FILES.
*
     CLOSE    PD-DRAWDOWN-FILE.
     CLOSE    PD-WEALTH-FILE.
     DISPLAY  "PD010 - REQUESTS READ     = " WS-PD-REC-CNT.
     DISPLAY  "PD010 - WEALTH ROWS WROTE = " WS-PD-AGE-ROWS-CNT.
     DISPLAY  "PD010 - PENSION AND SAVINGS DRAWDOWN - END".
 AA090-EXIT.
     EXIT.
*
 B000-READ-REQUEST.
*
     READ     PD-DRAWDOWN-FILE
              AT END
                       MOVE "Y" TO WS-PD-EOF-SW
                       GO TO B000-EXIT
     END-READ.
     ADD      1 TO WS-PD-REC-CNT.
     PERFORM  B005-VALIDATE-REQUEST THRU B005-EXIT.
     IF       PD-REQ-VALID
              PERFORM B010-RUN-TIMELINE THRU B010-EXIT
     ELSE
              DISPLAY PD003 WS-PD-REC-CNT
     END-IF.
 B000-EXIT.
     EXIT.
*
 B005-VALIDATE-REQUEST.
*
*    VALIDATION - SAVINGS, PENSION AND REQUIRED-NET MUST ALL BE
*    ZERO OR POSITIVE, AND THE STRATEGY CODE MUST BE 1 THRU 5.
*
     MOVE     "Y" TO WS-PD-VALID-SW.
     IF       PD-REQ-SAVINGS-START  < ZERO
        OR    PD-REQ-PENSION-START  < ZERO
        OR    PD-REQ-REQUIRED-NET   < ZERO
              MOVE "N" TO WS-PD-VALID-SW
     END-IF.
     IF       NOT PD-REQ-STRATEGY-VALID
              MOVE "N" TO WS-PD-VALID-SW
     END-IF.
 B005-EXIT.
     EXIT.
*
 B010-RUN-TIMELINE.
*
*    ONE FULL 61..99 TIMELINE FOR THIS REQUEST.
*
     MOVE     PD-REQ-SAVINGS-START  TO WS-PD-SAVINGS.
     MOVE     PD-REQ-PENSION-START  TO WS-PD-PENSION.
     MOVE     "N" TO WS-PD-LUMP-TAKEN-SW.
     PERFORM  B020-RUN-ONE-AGE THRU B020-EXIT
              VARYING WS-PD-AGE FROM PD-CO-FIRST-AGE BY 1
              UNTIL   WS-PD-AGE > PD-CO-LAST-AGE.
 B010-EXIT.
     EXIT.
*
 B020-RUN-ONE-AGE.
*
     MOVE     ZERO   TO PD-CA-TAX-PAID-AGE.
     MOVE     SPACES TO PD-WEALTH-LINE.
     MOVE     WS-PD-AGE TO PD-WLTH-AGE.
     COMPUTE  PD-WLTH-PENSION-START ROUNDED = WS-PD-PENSION.
     COMPUTE  PD-WLTH-SAVINGS-START ROUNDED = WS-PD-SAVINGS.
*
*    STATE PENSION FROM AGE 67, AND THIS AGE'S NET NEED.
*
     IF       WS-PD-AGE NOT < PD-CO-STATE-PENSION-AGE
              MOVE PD-CO-STATE-PENSION
                   TO WS-PD-STATE-PEN-INC
     ELSE
              MOVE ZERO TO WS-PD-STATE-PEN-INC
     END-IF.
     COMPUTE  WS-PD-NEED = PD-REQ-REQUIRED-NET
                          - WS-PD-STATE-PEN-INC.
     IF       WS-PD-NEED < ZERO
              MOVE ZERO TO WS-PD-NEED
     END-IF.
*
*    STRATEGY-SPECIFIC WITHDRAWAL / TAX SEQUENCE.
*
     EVALUATE PD-REQ-STRATEGY-CODE
         WHEN 1   PERFORM C100-STRATEGY-1 THRU C100-EXIT
         WHEN 2   PERFORM C200-STRATEGY-2 THRU C200-EXIT
         WHEN 3   PERFORM C300-STRATEGY-3 THRU C300-EXIT
         WHEN 4   PERFORM C400-STRATEGY-4 THRU C400-EXIT
         WHEN 5   PERFORM C500-STRATEGY-5 THRU C500-EXIT
         WHEN OTHER
                  DISPLAY PD005 WS-PD-REC-CNT
     END-EVALUATE.
*
*    END-OF-YEAR PENSION GROWTH, THEN SNAPSHOT AND WRITE THE ROW.
*
     COMPUTE  WS-PD-PENSION = WS-PD-PENSION *
                       (1 + PD-CO-PENSION-GROWTH).
     COMPUTE  PD-WLTH-PENSION-END ROUNDED = WS-PD-PENSION.
     COMPUTE  PD-WLTH-SAVINGS-END ROUNDED = WS-PD-SAVINGS.
     COMPUTE  PD-WLTH-TAX-PAID    ROUNDED = PD-CA-TAX-PAID-AGE.
     COMPUTE  PD-WLTH-TOTAL-END = PD-WLTH-PENSION-END
                                 + PD-WLTH-SAVINGS-END.
     IF       PD-DIAG-ON
              DISPLAY "PD010 AGE " WS-PD-AGE
                      " PEN-END " PD-WLTH-PENSION-END
                      " SAV-END " PD-WLTH-SAVINGS-END
     END-IF.
     WRITE    PD-WEALTH-LINE.
     IF       PD-WLTH-STATUS NOT = "00"
              MOVE PD-WLTH-STATUS TO WS-PD-LAST-STATUS
              DISPLAY PD004 WS-PD-LAST-STATUS
              MOVE 16 TO RETURN-CODE
              STOP RUN
     END-IF.
     ADD      1 TO WS-PD-AGE-ROWS-CNT.
 B020-EXIT.
     EXIT.
*
 C100-STRATEGY-1.
*****************
*    SAVINGS-FIRST, ONE-TIME 25 PERCENT PENSION LUMP SUM (PCLS),
*    THEN ORDINARY TAXED PENSION DRAWDOWN.
*
*    STEP 1 - SPEND FROM SAVINGS FIRST, AS FAR AS THEY GO.
*
     PERFORM  ZZ100-SPEND-SAVINGS THRU ZZ100-EXIT.
*
*    STEP 2 - IF SAVINGS RAN OUT AND THE ONE-OFF PCLS HAS NOT
*    YET BEEN TAKEN, MOVE A QUARTER OF THE POT INTO SAVINGS
*    TAX-FREE, THEN GO BACK TO SAVINGS FOR THE REST OF NEED.
*
     IF       WS-PD-NEED > ZERO
        AND   NOT PD-LUMP-TAKEN
        AND   WS-PD-PENSION > ZERO
              COMPUTE PD-CA-LUMP-SUM ROUNDED =
                      WS-PD-PENSION * PD-CO-UFPLS-FREE-PCT
              SUBTRACT PD-CA-LUMP-SUM FROM WS-PD-PENSION
              ADD      PD-CA-LUMP-SUM TO   WS-PD-SAVINGS
              MOVE     "Y" TO WS-PD-LUMP-TAKEN-SW
              PERFORM  ZZ100-SPEND-SAVINGS THRU ZZ100-EXIT
     END-IF.
*
*    STEP 3 - ANYTHING STILL OUTSTANDING COMES FROM THE POT UNDER
*    ORDINARY INCOME TAX - ALLOWANCE FIRST, THEN BASIC RATE.
*
     IF       WS-PD-NEED > ZERO
        AND   WS-PD-PENSION > ZERO
*
*             HOW MUCH OF THE PERSONAL ALLOWANCE IS LEFT AFTER THE
*             STATE PENSION HAS USED ITS SHARE.
*
              COMPUTE PD-CA-ALLOW-LEFT =
                      PD-CO-PERSONAL-ALLOWANCE
                      - WS-PD-STATE-PEN-INC
              IF PD-CA-ALLOW-LEFT < ZERO
                 MOVE ZERO TO PD-CA-ALLOW-LEFT
              END-IF
*
*             GROSS UP THE SHORTFALL AT BASIC RATE IF IT SPILLS
*             PAST THE REMAINING ALLOWANCE.
*
              IF WS-PD-NEED NOT > PD-CA-ALLOW-LEFT
                 MOVE WS-PD-NEED TO PD-CA-GROSS-REQUIRED
              ELSE
                 COMPUTE PD-CA-GROSS-REQUIRED =
                         PD-CA-ALLOW-LEFT +
                         (WS-PD-NEED - PD-CA-ALLOW-LEFT) /
                         (1 - PD-CO-BASIC-RATE)
              END-IF
*
*             CANNOT DRAW MORE THAN THE POT HOLDS.
*
              IF PD-CA-GROSS-REQUIRED < WS-PD-PENSION
                 COMPUTE PD-CA-GROSS-WITHDRAW ROUNDED =
                         PD-CA-GROSS-REQUIRED
              ELSE
                 COMPUTE PD-CA-GROSS-WITHDRAW ROUNDED =
                         WS-PD-PENSION
              END-IF
*
*             SPLIT THE DRAW INTO ITS ZERO-TAX AND BASIC-RATE
*             PORTIONS AND TAX THE BASIC-RATE PORTION ONLY.
*
              IF PD-CA-GROSS-WITHDRAW < PD-CA-ALLOW-LEFT
                 MOVE PD-CA-GROSS-WITHDRAW TO PD-CA-ZTAX-PORT
              ELSE
                 MOVE PD-CA-ALLOW-LEFT TO PD-CA-ZTAX-PORT
              END-IF
              COMPUTE PD-CA-BTAX-PORT =
                      PD-CA-GROSS-WITHDRAW - PD-CA-ZTAX-PORT
              IF PD-CA-BTAX-PORT < ZERO
                 MOVE ZERO TO PD-CA-BTAX-PORT
              END-IF
              COMPUTE PD-CA-NET-FROM-PEN =
                      PD-CA-ZTAX-PORT +
                      PD-CA-BTAX-PORT *
                      (1 - PD-CO-BASIC-RATE)
              COMPUTE PD-CA-TAX-THIS-WD ROUNDED =
                      PD-CA-BTAX-PORT * PD-CO-BASIC-RATE
              ADD     PD-CA-TAX-THIS-WD TO PD-CA-TAX-PAID-AGE
              COMPUTE WS-PD-NEED = WS-PD-NEED - PD-CA-NET-FROM-PEN
              IF WS-PD-NEED < ZERO
                 MOVE ZERO TO WS-PD-NEED
              END-IF
              SUBTRACT PD-CA-GROSS-WITHDRAW FROM WS-PD-PENSION
     END-IF.
 C100-EXIT.
     EXIT.
*
 C200-STRATEGY-2.
*****************
*    SAVINGS-FIRST, THEN UFPLS DRAWDOWN (25 PERCENT TAX-FREE /
*    75 PERCENT TAXABLE ON EVERY WITHDRAWAL).
*
*    STEP 1 - SPEND FROM SAVINGS FIRST, AS FAR AS THEY GO.
*
     PERFORM  ZZ100-SPEND-SAVINGS THRU ZZ100-EXIT.
*
*    STEP 2 - IF SAVINGS RAN OUT, DRAW WHAT IS LEFT OF NEED FROM
*    THE POT UNDER UFPLS RULES (SEE ZZ200) - EVERY POUND DRAWN IS
*    PART TAX-FREE, PART TAXABLE, UNLIKE THE PCLS ROUTE IN C100.
*
     IF       WS-PD-NEED > ZERO
        AND   WS-PD-PENSION > ZERO
              COMPUTE PD-CA-ALLOW-LEFT =
                      PD-CO-PERSONAL-ALLOWANCE
                      - WS-PD-STATE-PEN-INC
              IF PD-CA-ALLOW-LEFT < ZERO
                 MOVE ZERO TO PD-CA-ALLOW-LEFT
              END-IF
              PERFORM ZZ200-UFPLS-GROSS-UP THRU ZZ200-EXIT
              ADD     PD-CA-TAX-THIS-WD TO PD-CA-TAX-PAID-AGE
              COMPUTE WS-PD-NEED = WS-PD-NEED - PD-CA-NET-FROM-PEN
              IF WS-PD-NEED < ZERO
                 MOVE ZERO TO WS-PD-NEED
              END-IF
              SUBTRACT PD-CA-GROSS-WITHDRAW FROM WS-PD-PENSION
     END-IF.
 C200-EXIT.
     EXIT.
*
 C300-STRATEGY-3.
*****************
*    PENSION-FIRST ZERO-TAX TRANCHE, THEN SAVINGS, THEN TAXABLE
*    PENSION, THEN SAVINGS AGAIN FOR ANY FINAL SHORTFALL.
*
*    STEP 1 - DRAW UP TO THE ZERO-TAX UFPLS LIMIT FROM THE POT
*    BEFORE TOUCHING SAVINGS AT ALL.  CAPPED BY NEED, BY HOW MUCH
*    OF THE ALLOWANCE REMAINS, AND BY THE POT ITSELF.
*
     IF       WS-PD-NEED > ZERO
        AND   WS-PD-PENSION > ZERO
              COMPUTE PD-CA-ALLOW-LEFT =
                      PD-CO-PERSONAL-ALLOWANCE
                      - WS-PD-STATE-PEN-INC
              IF PD-CA-ALLOW-LEFT < ZERO
                 MOVE ZERO TO PD-CA-ALLOW-LEFT
              END-IF
              COMPUTE PD-CA-GROSS-CAP =
                      PD-CA-ALLOW-LEFT / PD-CO-UFPLS-TAXED-PCT
              MOVE    WS-PD-NEED TO PD-CA-GROSS-ZERO
              IF PD-CA-GROSS-CAP < PD-CA-GROSS-ZERO
                 MOVE PD-CA-GROSS-CAP TO PD-CA-GROSS-ZERO
              END-IF
              IF WS-PD-PENSION < PD-CA-GROSS-ZERO
                 MOVE WS-PD-PENSION TO PD-CA-GROSS-ZERO
              END-IF
              COMPUTE PD-CA-GROSS-ZERO ROUNDED = PD-CA-GROSS-ZERO
              IF PD-CA-GROSS-ZERO > ZERO
                 MOVE PD-CA-GROSS-ZERO TO PD-CA-NET-ZERO
                 SUBTRACT PD-CA-GROSS-ZERO FROM WS-PD-PENSION
                 COMPUTE WS-PD-NEED = WS-PD-NEED - PD-CA-NET-ZERO
                 IF WS-PD-NEED < ZERO
                    MOVE ZERO TO WS-PD-NEED
                 END-IF
*
*                CARRY THE ALLOWANCE USED BY THIS TRANCHE FORWARD
*                SO THE TAXABLE TRANCHE BELOW DOES NOT RE-USE IT.
*
                 COMPUTE PD-CA-TAXABLE-PORTION =
                         PD-CA-GROSS-ZERO * PD-CO-UFPLS-TAXED-PCT
                 IF PD-CA-TAXABLE-PORTION < PD-CA-ALLOW-LEFT
                    SUBTRACT PD-CA-TAXABLE-PORTION
                             FROM PD-CA-ALLOW-LEFT
                 ELSE
                    MOVE ZERO TO PD-CA-ALLOW-LEFT
                 END-IF
              END-IF
     END-IF.
*
*    STEP 2 - ANYTHING STILL OUTSTANDING COMES FROM SAVINGS NEXT.
*
     IF       WS-PD-NEED > ZERO
        AND   WS-PD-SAVINGS > ZERO
              PERFORM ZZ100-SPEND-SAVINGS THRU ZZ100-EXIT
     END-IF.
*
*    STEP 3 - IF SAVINGS ALSO RAN OUT, GO BACK TO THE POT FOR A
*    SECOND, NOW-TAXABLE UFPLS TRANCHE (SEE ZZ200) USING WHATEVER
*    ALLOWANCE THE ZERO-TAX TRANCHE ABOVE LEFT BEHIND.
*
     IF       WS-PD-NEED > ZERO
        AND   WS-PD-PENSION > ZERO
              PERFORM ZZ200-UFPLS-GROSS-UP THRU ZZ200-EXIT
              ADD     PD-CA-TAX-THIS-WD TO PD-CA-TAX-PAID-AGE
              SUBTRACT PD-CA-GROSS-WITHDRAW FROM WS-PD-PENSION
              COMPUTE WS-PD-NEED = WS-PD-NEED - PD-CA-NET-FROM-PEN
              IF WS-PD-NEED < ZERO
                 MOVE ZERO TO WS-PD-NEED
              END-IF
              SUBTRACT PD-CA-ZTAX-ON-TAX FROM PD-CA-ALLOW-LEFT
              IF PD-CA-ALLOW-LEFT < ZERO
                 MOVE ZERO TO PD-CA-ALLOW-LEFT
              END-IF
     END-IF.
*
*    STEP 4 - LAST RESORT, A SECOND DRAW ON SAVINGS FOR WHATEVER
*    THE POT COULD NOT COVER.
*
     IF       WS-PD-NEED > ZERO
        AND   WS-PD-SAVINGS > ZERO
              PERFORM ZZ100-SPEND-SAVINGS THRU ZZ100-EXIT
     END-IF.
 C300-EXIT.
     EXIT.
*
 C400-STRATEGY-4.
*****************
*    BASIC-RATE-BAND FILLER.  ALWAYS DRAWS PENSION UP TO THE
*    ZERO-TAX LIMIT AND THEN THE FULL BASIC-RATE BAND, THEN
*    RECONCILES THE NET PROCEEDS AGAINST NEED AFTERWARD.
*
     COMPUTE  PD-CA-ALLOW-LEFT =
              PD-CO-PERSONAL-ALLOWANCE - WS-PD-STATE-PEN-INC.
     IF       PD-CA-ALLOW-LEFT < ZERO
              MOVE ZERO TO PD-CA-ALLOW-LEFT
     END-IF.
     MOVE     ZERO TO PD-CA-NET-PEN-TOTAL.
*
*    STEP A - ZERO-TAX UFPLS TRANCHE.
*
     IF       WS-PD-PENSION > ZERO
        AND   PD-CA-ALLOW-LEFT > ZERO
              COMPUTE PD-CA-GROSS-CAP =
                      PD-CA-ALLOW-LEFT / PD-CO-UFPLS-TAXED-PCT
              MOVE    PD-CA-GROSS-CAP TO PD-CA-GROSS-ZERO
              IF WS-PD-PENSION < PD-CA-GROSS-ZERO
                 MOVE WS-PD-PENSION TO PD-CA-GROSS-ZERO
              END-IF
              COMPUTE PD-CA-GROSS-ZERO ROUNDED = PD-CA-GROSS-ZERO
              IF PD-CA-GROSS-ZERO > ZERO
                 MOVE PD-CA-GROSS-ZERO TO PD-CA-NET-ZERO
                 SUBTRACT PD-CA-GROSS-ZERO FROM WS-PD-PENSION
                 COMPUTE PD-CA-TAXABLE-PORTION =
                         PD-CA-GROSS-ZERO * PD-CO-UFPLS-TAXED-PCT
                 IF PD-CA-TAXABLE-PORTION < PD-CA-ALLOW-LEFT
                    SUBTRACT PD-CA-TAXABLE-PORTION
                             FROM PD-CA-ALLOW-LEFT
                 ELSE
                    MOVE ZERO TO PD-CA-ALLOW-LEFT
                 END-IF
                 ADD PD-CA-NET-ZERO TO PD-CA-NET-PEN-TOTAL
              END-IF
     END-IF.
*
*    STEP B - FILL THE BASIC-RATE BAND.
*
     IF       WS-PD-PENSION > ZERO
              COMPUTE PD-CA-TAX-STATE-PEN =
                      WS-PD-STATE-PEN-INC
                      - PD-CO-PERSONAL-ALLOWANCE
              IF PD-CA-TAX-STATE-PEN < ZERO
                 MOVE ZERO TO PD-CA-TAX-STATE-PEN
              END-IF
              COMPUTE PD-CA-REMAIN-BAND =
                      PD-CO-BASIC-RATE-BAND - PD-CA-TAX-STATE-PEN
              IF PD-CA-REMAIN-BAND < ZERO
                 MOVE ZERO TO PD-CA-REMAIN-BAND
              END-IF
              IF PD-CA-REMAIN-BAND > ZERO
                 COMPUTE PD-CA-GROSS-FILL-TARGET =
                         (PD-CA-REMAIN-BAND + PD-CA-ALLOW-LEFT)
                         / PD-CO-UFPLS-TAXED-PCT
                 MOVE PD-CA-GROSS-FILL-TARGET TO PD-CA-GROSS-FILL
                 IF WS-PD-PENSION < PD-CA-GROSS-FILL
                    MOVE WS-PD-PENSION TO PD-CA-GROSS-FILL
                 END-IF
                 COMPUTE PD-CA-GROSS-FILL ROUNDED =
                         PD-CA-GROSS-FILL
                 IF PD-CA-GROSS-FILL > ZERO
                    COMPUTE PD-CA-TAXABLE-PORTION =
                            PD-CA-GROSS-FILL *
                            PD-CO-UFPLS-TAXED-PCT
                    IF PD-CA-TAXABLE-PORTION < PD-CA-ALLOW-LEFT
                       MOVE PD-CA-TAXABLE-PORTION
                            TO PD-CA-ZTAX-ON-TAX
                    ELSE
                       MOVE PD-CA-ALLOW-LEFT
                            TO PD-CA-ZTAX-ON-TAX
                    END-IF
                    COMPUTE PD-CA-TAX-ABOVE-ALW =
                            PD-CA-TAXABLE-PORTION
                            - PD-CA-ZTAX-ON-TAX
                    IF PD-CA-TAX-ABOVE-ALW < ZERO
                       MOVE ZERO TO PD-CA-TAX-ABOVE-ALW
                    END-IF
                    COMPUTE PD-CA-TAX-THIS-WD ROUNDED =
                            PD-CA-TAX-ABOVE-ALW * PD-CO-BASIC-RATE
                    ADD PD-CA-TAX-THIS-WD TO PD-CA-TAX-PAID-AGE
                    COMPUTE PD-CA-NET-FILL =
                            PD-CA-GROSS-FILL - PD-CA-TAX-THIS-WD
                    SUBTRACT PD-CA-GROSS-FILL FROM WS-PD-PENSION
                    SUBTRACT PD-CA-ZTAX-ON-TAX
                             FROM PD-CA-ALLOW-LEFT
                    IF PD-CA-ALLOW-LEFT < ZERO
                       MOVE ZERO TO PD-CA-ALLOW-LEFT
                    END-IF
                    ADD PD-CA-NET-FILL TO PD-CA-NET-PEN-TOTAL
                 END-IF
              END-IF
     END-IF.
*
*    STEP C - APPLY THE PENSION PROCEEDS FROM STEPS A AND B TO
*    SPENDING, AND BANK WHATEVER IS NOT NEEDED INTO SAVINGS - THIS
*    STRATEGY ALWAYS TAKES THE FULL BASIC-RATE BAND REGARDLESS OF
*    NEED, SO A SURPLUS IS THE NORMAL CASE, NOT AN EDGE CASE.
*
     IF       PD-CA-NET-PEN-TOTAL > ZERO
              IF PD-CA-NET-PEN-TOTAL < WS-PD-NEED
                 MOVE PD-CA-NET-PEN-TOTAL TO PD-CA-SPEND-PEN
              ELSE
                 MOVE WS-PD-NEED TO PD-CA-SPEND-PEN
              END-IF
              SUBTRACT PD-CA-SPEND-PEN FROM WS-PD-NEED
              COMPUTE PD-CA-SURPLUS =
                      PD-CA-NET-PEN-TOTAL - PD-CA-SPEND-PEN
              IF PD-CA-SURPLUS > ZERO
                 ADD PD-CA-SURPLUS TO WS-PD-SAVINGS
              END-IF
     END-IF.
*
*    STEP D - IF THE PENSION PROCEEDS DID NOT FULLY MEET NEED, TOP
*    UP FROM SAVINGS.
*
     IF       WS-PD-NEED > ZERO
        AND   WS-PD-SAVINGS > ZERO
              PERFORM ZZ100-SPEND-SAVINGS THRU ZZ100-EXIT
     END-IF.
 C400-EXIT.
     EXIT.
*
 C500-STRATEGY-5.
*****************
*    PHASED UFPLS SIZED TO NEED IN ONE SHOT, SAVINGS TOP-UP FOR
*    ANY SHORTFALL, ROUNDING SURPLUS BANKED INTO SAVINGS.
*
*    STEP 1 - SIZE A SINGLE UFPLS WITHDRAWAL (SEE ZZ200) TO NET
*    EXACTLY THIS AGE'S NEED IN ONE GO, RATHER THAN SPENDING
*    SAVINGS FIRST AS STRATEGIES 1 AND 2 DO.
*
     IF       WS-PD-NEED > ZERO
        AND   WS-PD-PENSION > ZERO
              COMPUTE PD-CA-ALLOW-LEFT =
                      PD-CO-PERSONAL-ALLOWANCE
                      - WS-PD-STATE-PEN-INC
              IF PD-CA-ALLOW-LEFT < ZERO
                 MOVE ZERO TO PD-CA-ALLOW-LEFT
              END-IF
              PERFORM ZZ200-UFPLS-GROSS-UP THRU ZZ200-EXIT
              ADD     PD-CA-TAX-THIS-WD TO PD-CA-TAX-PAID-AGE
              SUBTRACT PD-CA-GROSS-WITHDRAW FROM WS-PD-PENSION
*
*             IF THE NET PROCEEDS COVERED NEED WITH ROOM TO SPARE,
*             BANK THE ROUNDING OVERSHOOT INTO SAVINGS; OTHERWISE
*             CARRY THE SHORTFALL FORWARD FOR SAVINGS TO COVER.
*
              IF PD-CA-NET-FROM-PEN NOT < WS-PD-NEED
                 COMPUTE PD-CA-SURPLUS =
                         PD-CA-NET-FROM-PEN - WS-PD-NEED
                 MOVE ZERO TO WS-PD-NEED
                 IF PD-CA-SURPLUS > ZERO
                    ADD PD-CA-SURPLUS TO WS-PD-SAVINGS
                 END-IF
              ELSE
                 SUBTRACT PD-CA-NET-FROM-PEN FROM WS-PD-NEED
              END-IF
     END-IF.
*
*    STEP 2 - ANY SHORTFALL LEFT AFTER THE POT IS TOPPED UP FROM
*    SAVINGS.
*
     IF       WS-PD-NEED > ZERO
        AND   WS-PD-SAVINGS > ZERO
              PERFORM ZZ100-SPEND-SAVINGS THRU ZZ100-EXIT
     END-IF.
     IF       WS-PD-NEED < ZERO
              MOVE ZERO TO WS-PD-NEED
     END-IF.
 C500-EXIT.
     EXIT.
*
 ZZ100-SPEND-SAVINGS.
*********************
*    MIN(NEED,SAVINGS) OUT OF SAVINGS, REDUCE BOTH.  SHARED BY
*    ALL FIVE STRATEGIES.
*
     IF       WS-PD-NEED < WS-PD-SAVINGS
              MOVE WS-PD-NEED TO PD-CA-FROM-SAVINGS
     ELSE
              MOVE WS-PD-SAVINGS TO PD-CA-FROM-SAVINGS
     END-IF.
     SUBTRACT PD-CA-FROM-SAVINGS FROM WS-PD-SAVINGS.
     SUBTRACT PD-CA-FROM-SAVINGS FROM WS-PD-NEED.
 ZZ100-EXIT.
     EXIT.
*
 ZZ200-UFPLS-GROSS-UP.
**********************
*    SHARED UFPLS GROSS-UP (25 PERCENT FREE / 75 PERCENT TAXED,
*    NET-FACTOR 0.85).  CALLER SETS WS-PD-NEED, WS-PD-PENSION AND
*    PD-CA-ALLOW-LEFT BEFORE CALLING; RETURNS
*    PD-CA-GROSS-WITHDRAW, PD-CA-TAX-THIS-WD AND
*    PD-CA-NET-FROM-PEN.  DOES NOT ITSELF TOUCH NEED,
*    PENSION OR ALLOWANCE-LEFT - USED BY STRATEGIES 2, 3 AND 5.
*
*    THE LARGEST GROSS UFPLS DRAW WHOSE TAXABLE 75 PERCENT STILL
*    FITS INSIDE WHATEVER ALLOWANCE THE CALLER SAYS IS LEFT.
*
     COMPUTE  PD-CA-THRESHOLD-GROSS =
              PD-CA-ALLOW-LEFT / PD-CO-UFPLS-TAXED-PCT.
     IF       WS-PD-NEED NOT > PD-CA-THRESHOLD-GROSS
              MOVE WS-PD-NEED TO PD-CA-GROSS-REQUIRED
     ELSE
              COMPUTE PD-CA-GROSS-REQUIRED =
                      (WS-PD-NEED -
                       PD-CA-ALLOW-LEFT * PD-CO-BASIC-RATE)
                      / PD-CO-NET-FACTOR
     END-IF.
*
*    CANNOT DRAW MORE THAN THE POT HOLDS.
*
     IF       PD-CA-GROSS-REQUIRED < WS-PD-PENSION
              COMPUTE PD-CA-GROSS-WITHDRAW ROUNDED =
                      PD-CA-GROSS-REQUIRED
     ELSE
              COMPUTE PD-CA-GROSS-WITHDRAW ROUNDED =
                      WS-PD-PENSION
     END-IF.
*
*    SPLIT THE WITHDRAWAL'S TAXABLE 75 PERCENT INTO THE PART
*    STILL COVERED BY THE ALLOWANCE AND THE PART TAXED AT BASIC
*    RATE, THEN WORK OUT THE NET PROCEEDS AND THE TAX DUE.
*
     COMPUTE  PD-CA-TAXABLE-PORTION =
              PD-CA-GROSS-WITHDRAW * PD-CO-UFPLS-TAXED-PCT.
     IF       PD-CA-TAXABLE-PORTION < PD-CA-ALLOW-LEFT
              MOVE PD-CA-TAXABLE-PORTION TO PD-CA-ZTAX-ON-TAX
     ELSE
              MOVE PD-CA-ALLOW-LEFT TO PD-CA-ZTAX-ON-TAX
     END-IF.
     COMPUTE  PD-CA-TAX-ABOVE-ALW =
              PD-CA-TAXABLE-PORTION - PD-CA-ZTAX-ON-TAX.
     IF       PD-CA-TAX-ABOVE-ALW < ZERO
              MOVE ZERO TO PD-CA-TAX-ABOVE-ALW
     END-IF.
     COMPUTE  PD-CA-TAX-THIS-WD ROUNDED =
              PD-CA-TAX-ABOVE-ALW * PD-CO-BASIC-RATE.
     COMPUTE  PD-CA-NET-FROM-PEN =
              PD-CA-GROSS-WITHDRAW - PD-CA-TAX-THIS-WD.
 ZZ200-EXIT.
     EXIT.
*
