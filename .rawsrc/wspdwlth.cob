*****************************************************
*                                                    *
*  RECORD DEFINITION FOR WEALTH-OUT                  *
*  ONE LINE PER (REQUEST, AGE) PAIR, AGE 61-99       *
*                                                    *
*****************************************************
*  LINE SEQUENTIAL, 75 BYTES PER LINE.
*
* 03/01/26 AJP - CREATED.
* 22/01/26 AJP - PD-6   TOTAL-END IS DERIVED ONLY, NOT
*                       CARRIED FORWARD BETWEEN AGES -
*                       SEE B020 IN PD010.
*
 01  PD-WEALTH-LINE.
     03  PD-WLTH-AGE            PIC 9(3).
     03  PD-WLTH-PENSION-START  PIC S9(9)V99.
     03  PD-WLTH-PENSION-END    PIC S9(9)V99.
     03  PD-WLTH-SAVINGS-START  PIC S9(9)V99.
     03  PD-WLTH-SAVINGS-END    PIC S9(9)V99.
     03  PD-WLTH-TAX-PAID       PIC S9(9)V99.
     03  PD-WLTH-TOTAL-END      PIC S9(9)V99.
     03  FILLER                 PIC X(06).
*
 01  PD-WEALTH-LINE-ALT  REDEFINES PD-WEALTH-LINE.
     03  PD-WLTH-RAW-LINE       PIC X(75).
*
