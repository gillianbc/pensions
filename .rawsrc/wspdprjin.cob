*****************************************************
*                                                    *
*  RECORD DEFINITION FOR PROJECT-IN                  *
*  ONE BALANCE-PROJECTION REQUEST PER LINE           *
*                                                    *
*****************************************************
*  LINE SEQUENTIAL, 25 BYTES PER LINE.
*
* 07/01/26 AJP - CREATED.
*
 01  PD-PROJECT-REQUEST.
     03  PD-PRJ-START-BALANCE    PIC S9(9)V99.
     03  PD-PRJ-ANNUAL-RATE-PCT  PIC S9(3)V999.
     03  PD-PRJ-PROJECTION-YEARS PIC 9(3).
     03  FILLER                  PIC X(05).
*
 01  PD-PROJECT-REQUEST-ALT  REDEFINES PD-PROJECT-REQUEST.
     03  PD-PRJ-RAW-LINE         PIC X(25).
*
