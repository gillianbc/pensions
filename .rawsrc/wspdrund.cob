*****************************************************
*                                                    *
*  WORKING STORAGE - RUN DATE BANNER BLOCK           *
*  SHARED BY PD010 AND PD050 FOR THE START/END       *
*  OF JOB DISPLAY MESSAGES ONLY - NOT WRITTEN TO     *
*  ANY OUTPUT FILE.                                  *
*                                                    *
*****************************************************
* 05/01/26 AJP - CREATED, LIFTED OUT OF PD010 SO
*                PD050 DID NOT HAVE TO CARRY A COPY
*                OF ITS OWN.
*
 01  WS-PD-RUN-DATE-GROUP.
     03  WS-PD-RUN-DATE.
         05  WS-PD-RUN-CC      PIC 99.
         05  WS-PD-RUN-YY      PIC 99.
         05  WS-PD-RUN-MM      PIC 99.
         05  WS-PD-RUN-DD      PIC 99.
     03  WS-PD-RUN-DATE-9  REDEFINES WS-PD-RUN-DATE
                            PIC 9(8).
     03  FILLER                PIC X(01).
*
 01  WS-PD-RUN-TIME.
     03  WS-PD-RUN-HH          PIC 99.
     03  WS-PD-RUN-MN          PIC 99.
     03  WS-PD-RUN-SS          PIC 99.
     03  FILLER                PIC 99.
*
