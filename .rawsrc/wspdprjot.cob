*****************************************************
*                                                    *
*  RECORD DEFINITION FOR PROJECT-OUT                 *
*  ONE LINE PER PROJECTION REQUEST                   *
*                                                    *
*****************************************************
*  LINE SEQUENTIAL, 15 BYTES PER LINE.
*
* 07/01/26 AJP - CREATED.
*
 01  PD-PROJECT-RESULT.
     03  PD-PRJ-PROJECTED-BALANCE  PIC S9(9)V99.
     03  FILLER                    PIC X(04).
*
 01  PD-PROJECT-RESULT-ALT  REDEFINES PD-PROJECT-RESULT.
     03  PD-PRJ-RESULT-RAW         PIC X(15).
*
