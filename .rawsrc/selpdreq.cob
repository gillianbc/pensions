*  SELECT FOR DRAWDOWN-IN - LINE SEQUENTIAL, READ ONLY.
* 03/01/26 AJP - CREATED.
*
     SELECT PD-DRAWDOWN-FILE  ASSIGN TO "DRAWDOWN-IN"
         ORGANIZATION  IS LINE SEQUENTIAL
         ACCESS MODE   IS SEQUENTIAL
         FILE STATUS   IS PD-REQ-STATUS.
*
