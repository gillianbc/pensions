*  FD FOR DRAWDOWN-IN.
* 03/01/26 AJP - CREATED.
*
 FD  PD-DRAWDOWN-FILE
     LABEL RECORD STANDARD.
 COPY "WSPDREQ.COB".
*
